000100******************************************************************
000200***                                                            ***
000300***   COPYBOOK   : USRUPX01                                    ***
000400***   SISTEMA    : CVR - CATALOGO / VENDAS VAREJO              ***
000500***   DESCRICAO  : LAYOUT DA TRANSACAO DE ATUALIZACAO DE       ***
000600***                CADASTRO DE USUARIO                         ***
000700***   ARQUIVO    : USER-UPDATE-FILE  (DD USRUPX)               ***
000800***   TAM.REG.   : 0160 BYTES                                  ***
000900***                                                            ***
001000******************************************************************
001100***                   DESCRICAO DOS CAMPOS                     ***
001200***------------------------------------------------------------***
001300*** CAMPO                | DESCRICAO                           ***
001400***----------------------+----------------------------------- ***
001500*** UPX-USUARIO-ID       | CHAVE DO USUARIO A SER ATUALIZADO   ***
001600***----------------------+----------------------------------- ***
001700*** UPX-LOGIN            | NOVO LOGIN DO USUARIO               ***
001800***----------------------+----------------------------------- ***
001900*** UPX-EMAIL            | NOVO E-MAIL DO USUARIO              ***
002000***----------------------+----------------------------------- ***
002100*** UPX-PRIMEIRO-NOME    | NOVO PRIMEIRO NOME DO USUARIO       ***
002200***----------------------+----------------------------------- ***
002300*** UPX-ULTIMO-NOME      | NOVO ULTIMO NOME DO USUARIO         ***
002400***                      | OS 4 CAMPOS ACIMA SOBRESCREVEM O    ***
002500***                      | CADASTRO ATUAL SEM CRITICA DE       ***
002600***                      | BRANCO (SEM MERGE DE CAMPOS)        ***
002700***------------------------------------------------------------***
002800***                     LOG DE MANUTENCAO                      ***
002900***------------------------------------------------------------***
003000***   DATA   | MARCA | RESP            | MOTIVO                ***
003100***----------+-------+-----------------+-----------------------***
003200*** 14/02/93 | VRS001| M.C.FERREIRA    | CRIACAO DO COPYBOOK,  ***
003300***          |       |                 | JUNTO COM O PROGRAMA  ***
003400***          |       |                 | USRUPD01              ***
003500***------------------------------------------------------------***
003600 01  UPX-TRANSACAO.
003700     05  UPX-CHAVE.
003800         10  UPX-USUARIO-ID          PIC  9(0009).
003900     05  UPX-DADOS.
004000         10  UPX-LOGIN               PIC  X(0030).
004100         10  UPX-EMAIL               PIC  X(0060).
004200         10  UPX-PRIMEIRO-NOME       PIC  X(0030).
004300         10  UPX-ULTIMO-NOME         PIC  X(0030).
004400     05  FILLER                      PIC  X(0001).
004500*
