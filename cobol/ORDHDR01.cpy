000100******************************************************************
000200***                                                            ***
000300***   COPYBOOK   : ORDHDR01                                    ***
000400***   SISTEMA    : CVR - CATALOGO / VENDAS VAREJO              ***
000500***   DESCRICAO  : LAYOUT DO CABECALHO DO PEDIDO (ORDER)       ***
000600***                SEGUIDO DE N REGISTROS DE ITEM (ORDITM01)   ***
000700***   ARQUIVO    : ORDER-IN-FILE / ORDER-OUT-FILE              ***
000800***                (DD ORDIN / ORDOUT)                         ***
000900***   TAM.REG.   : 0080 BYTES                                  ***
001000***                                                            ***
001100******************************************************************
001200***                   DESCRICAO DOS CAMPOS                     ***
001300***------------------------------------------------------------***
001400*** CAMPO                | DESCRICAO                           ***
001500***----------------------+----------------------------------- ***
001600*** ORD-ID               | CHAVE SURROGATE DO PEDIDO           ***
001700***----------------------+----------------------------------- ***
001800*** ORD-USUARIO-ID       | CHAVE DO USUARIO DONO DO PEDIDO     ***
001900***----------------------+----------------------------------- ***
002000*** ORD-VALOR-TOTAL      | SOMA DOS TOTAIS DE ITEM, 2 DECIMAIS ***
002100***----------------------+----------------------------------- ***
002200*** ORD-STATUS           | PENDING/PROCESSING/SHIPPED/         ***
002300***                      | DELIVERED/CANCELLED                 ***
002400***----------------------+----------------------------------- ***
002500*** ORD-DATA-CRIACAO     | DATA DE CRIACAO  (AAAAMMDD)         ***
002600***----------------------+----------------------------------- ***
002700*** ORD-HORA-CRIACAO     | HORA DE CRIACAO  (HHMMSS)           ***
002800***----------------------+----------------------------------- ***
002900*** ORD-QTD-ITENS        | QUANTIDADE DE REGISTROS ORDITM01    ***
003000***                      | QUE SEGUEM ESTE CABECALHO           ***
003100***------------------------------------------------------------***
003200***                     LOG DE MANUTENCAO                      ***
003300***------------------------------------------------------------***
003400***   DATA   | MARCA | RESP            | MOTIVO                ***
003500***----------+-------+-----------------+-----------------------***
003600*** 02/09/85 | VRS001| J.R.SANTOS      | CRIACAO DO COPYBOOK   ***
003700*** 17/02/92 | VRS002| A.B.NUNES       | INCLUI ORD-QTD-ITENS  ***
003800***          |       |                 | PARA CONTROLE DE      ***
003900***          |       |                 | REPETICAO DO ITEM     ***
004000*** 30/08/99 | VRS003| L.C.PINTO       | REVISAO ANO 2000 -    ***
004100***          |       |                 | DATA JA EM AAAAMMDD   ***
004200***------------------------------------------------------------***
004300 01  ORD-CABECALHO.
004400     05  ORD-CHAVE.
004500         10  ORD-ID                  PIC  9(0009).
004600     05  ORD-DADOS.
004700         10  ORD-USUARIO-ID          PIC  9(0009).
004800         10  ORD-VALOR-TOTAL         PIC  S9(0009)V99.
004900         10  ORD-STATUS              PIC  X(0010).
005000         10  ORD-DATA-CRIACAO        PIC  X(0008).
005100         10  ORD-HORA-CRIACAO        PIC  X(0006).
005200         10  ORD-QTD-ITENS           PIC  9(0003).
005300     05  FILLER REDEFINES ORD-DADOS.
005400         10  FILLER                  PIC  X(0030).
005500         10  ORD-DATA-HORA-R.
005600             15  ORD-DATA-R          PIC  X(0008).
005700             15  ORD-HORA-R          PIC  X(0006).
005800         10  FILLER                  PIC  X(0003).
005900     05  FILLER                      PIC  X(0024).
006000*
006100*    VRS002 - O LAYOUT ORIGINAL NAO TRAZIA A CONTAGEM DE ITENS
006200*              NO CABECALHO; O PROGRAMA TINHA DE LER ATE ACHAR
006300*              TRAILER. PASSOU A TRAZER ORD-QTD-ITENS PARA
006400*              PERMITIR LEITURA DIRIGIDA PELOS PROGRAMAS DE
006500*              POSTING/CANCELAMENTO/STATUS.
006600*
