000100******************************************************************
000200***                                                            ***
000300***   COPYBOOK   : WKDATE01                                    ***
000400***   SISTEMA    : CVR - CATALOGO / VENDAS VAREJO              ***
000500***   DESCRICAO  : AREA DE TRABALHO PARA CARIMBO DE DATA/HORA  ***
000600***                DE CRIACAO USADA POR TODOS OS PROGRAMAS     ***
000700***                BATCH QUE GRAVAM ORD-DATA-CRIACAO OU        ***
000800***                USR-DATA-CADASTRO                           ***
000900***                                                            ***
001000******************************************************************
001100***                     LOG DE MANUTENCAO                      ***
001200***------------------------------------------------------------***
001300***   DATA   | MARCA | RESP            | MOTIVO                ***
001400***----------+-------+-----------------+-----------------------***
001500*** 02/09/85 | VRS001| J.R.SANTOS      | CRIACAO DO COPYBOOK   ***
001600*** 30/08/99 | VRS002| L.C.PINTO       | REVISAO ANO 2000 -    ***
001700***          |       |                 | WK-ANO-SIGLO PASSOU   ***
001800***          |       |                 | A TER 4 POSICOES      ***
001900***------------------------------------------------------------***
002000 01  WK-DATA-HORA-ATUAL.
002100     05  WK-DATA-SISTEMA             PIC  9(0008) COMP.
002200     05  WK-HORA-SISTEMA             PIC  9(0008) COMP.
002300*
002400 01  WK-DATA-HORA-AREA.
002500     05  WK-DATA-AAAAMMDD            PIC  X(0008).
002600     05  FILLER REDEFINES WK-DATA-AAAAMMDD.
002700         10  WK-ANO-SIGLO            PIC  9(0004).
002800         10  WK-MES                  PIC  9(0002).
002900         10  WK-DIA                  PIC  9(0002).
003000     05  WK-HORA-HHMMSS              PIC  X(0006).
003100     05  FILLER REDEFINES WK-HORA-HHMMSS.
003200         10  WK-HORAS                PIC  9(0002).
003300         10  WK-MINUTOS              PIC  9(0002).
003400         10  WK-SEGUNDOS             PIC  9(0002).
003500*
003600*    VRS002 - ANTES DE 1999 O SISTEMA GRAVAVA SOMENTE OS DOIS
003700*              ULTIMOS DIGITOS DO ANO (WK-ANO-SIGLO TINHA 2
003800*              POSICOES). AMPLIADO PARA 4 POSICOES PARA A
003900*              VIRADA DO SECULO.
