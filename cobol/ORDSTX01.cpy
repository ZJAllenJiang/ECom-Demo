000100******************************************************************
000200***                                                            ***
000300***   COPYBOOK   : ORDSTX01                                    ***
000400***   SISTEMA    : CVR - CATALOGO / VENDAS VAREJO              ***
000500***   DESCRICAO  : LAYOUT DA TRANSACAO DE MUDANCA DE STATUS    ***
000600***                DE PEDIDO                                   ***
000700***   ARQUIVO    : ORDER-STATUS-FILE  (DD ORDSTX)              ***
000800***   TAM.REG.   : 0080 BYTES                                  ***
000900***                                                            ***
001000******************************************************************
001100***                   DESCRICAO DOS CAMPOS                     ***
001200***------------------------------------------------------------***
001300*** CAMPO                | DESCRICAO                           ***
001400***----------------------+----------------------------------- ***
001500*** STX-PEDIDO-ID        | CHAVE DO PEDIDO A TER O STATUS      ***
001600***                      | ALTERADO                            ***
001700***----------------------+----------------------------------- ***
001800*** STX-NOVO-STATUS      | NOVO STATUS A SER GRAVADO NO        ***
001900***                      | PEDIDO, SEM CRITICA DE TRANSICAO    ***
002000***------------------------------------------------------------***
002100***                     LOG DE MANUTENCAO                      ***
002200***------------------------------------------------------------***
002300***   DATA   | MARCA | RESP            | MOTIVO                ***
002400***----------+-------+-----------------+-----------------------***
002500*** 03/04/92 | VRS001| J.R.ALVES       | CRIACAO DO COPYBOOK,  ***
002600***          |       |                 | JUNTO COM O PROGRAMA  ***
002700***          |       |                 | ORDSTAT1              ***
002800***------------------------------------------------------------***
002900 01  STX-TRANSACAO.
003000     05  STX-CHAVE.
003100         10  STX-PEDIDO-ID           PIC  9(0009).
003200     05  STX-DADOS.
003300         10  STX-NOVO-STATUS         PIC  X(0010).
003400     05  FILLER                      PIC  X(0061).
003500*
