000100*===============================================================*
000200* PROGRAMA  : PRDSTK01
000300* ANALISTA  : M.C.FERREIRA
000400* DATA      : 09/07/1991
000500* SISTEMA   : CVR - CATALOGO / VENDAS VAREJO
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 07 - PSOSE600 - COBOL BATCH PADRAO CVR
000800* AMBIENTE   : BATCH (SUBPROGRAMA COMUM, CALL)
000900* OBJETIVO  : CENTRALIZAR A MANUTENCAO DO CAMPO DE ESTOQUE DE UM
001000*             PRODUTO (PRD-ESTOQUE), PARA QUE TODOS OS PROGRAMAS
001100*             DO LOTE DE PEDIDOS APLIQUEM A MESMA REGRA DE BAIXA
001200*             E DE AJUSTE ABSOLUTO DE ESTOQUE.
001300* OBSERVACAO: NAO FAZ I/O DE ARQUIVO. RECEBE O ESTOQUE ATUAL DO
001400*             PRODUTO POR PARAMETRO, DEVOLVE O ESTOQUE JA
001500*             ATUALIZADO; QUEM CHAMA E RESPONSAVEL POR GRAVAR O
001600*             PRDFILE.
001700*----------------------------------------------------------------
001800* VRS001 M.C.FERREIRA  09/07/1991 - IMPLANTACAO (FUNCAO DECREASE)
001900* VRS002 A.B.NUNES     22/05/1994 - INCLUI FUNCAO UPDATE (AJUSTE
002000*                                   ABSOLUTO DE ESTOQUE, SEM
002100*                                   CRITICA DE LIMITE)
002200* VRS003 L.C.PINTO     14/09/1998 - REVISAO ANO 2000 - SEM CAMPO
002300*                                   DE DATA NESTE PROGRAMA, NADA
002400*                                   A AJUSTAR
002500* VRS004 R.M.COUTO     09/08/2005 - AUDITORIA DE PADROES (CVR-6200)
002600*                                   RETIRA DO SPECIAL-NAMES A CLASS
002700*                                   DE FUNCAO VALIDA, QUE NUNCA
002800*                                   CHEGOU A SER REFERENCIADA NO
002900*                                   PROCEDURE DIVISION; INCLUI AREA
003000*                                   DE DIAGNOSTICO (REDEFINES) PARA
003100*                                   CONFERENCIA DE VALOR/ESTOQUE E
003200*                                   DO CONTADOR DE FALHA DE BAIXA
003300*                                   EM MODO TESTE (UPSI-0)
003400*===============================================================*
003500*
003600*************************
003700 IDENTIFICATION DIVISION.
003800*************************
003900 PROGRAM-ID.     PRDSTK01.
004000 AUTHOR.         VALTER SIQUEIRA.
004100 INSTALLATION.   CVR - CATALOGO E VENDAS VAREJO.
004200 DATE-WRITTEN.   09/07/1991.
004300 DATE-COMPILED.
004400 SECURITY.       CONFIDENCIAL - USO INTERNO CVR.
004500*
004600***********************
004700 ENVIRONMENT  DIVISION.
004800***********************
004900*
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     SWITCH UPSI-0 ON STATUS IS WS-MODO-TESTE
005500                   OFF STATUS IS WS-MODO-PRODUCAO.
005600*
005700****************
005800 DATA  DIVISION.
005900****************
006000*
006100*-----------------------*
006200 WORKING-STORAGE SECTION.
006300*-----------------------*
006400 01  WS-SWITCHES.
006500     05  WS-SW-MODO              PIC  X(0001) VALUE 'P'.
006600         88  WS-MODO-TESTE              VALUE 'T'.
006700         88  WS-MODO-PRODUCAO           VALUE 'P'.
006800     05  FILLER                  PIC  X(0009).
006900*
007000 01  WS-CONTADORES.
007100     05  WS-QT-CHAMADAS          PIC S9(0009) COMP VALUE ZEROS.
007200     05  WS-QT-DECREASE-OK       PIC S9(0009) COMP VALUE ZEROS.
007300     05  WS-QT-DECREASE-FALHA    PIC S9(0009) COMP VALUE ZEROS.
007400     05  FILLER REDEFINES WS-QT-DECREASE-FALHA.
007500         10  WS-QT-DECR-FALHA-DEBUG  PIC  9(0009).
007600     05  WS-QT-UPDATE-OK         PIC S9(0009) COMP VALUE ZEROS.
007700     05  FILLER                  PIC  X(0008).
007800*
007900*    AREA DE TRABALHO PARA A SUBTRACAO, PARA NAO MEXER NO
008000*    CAMPO RECEBIDO NA LINKAGE ANTES DE TER CERTEZA QUE A
008100*    OPERACAO E VALIDA (RULE #8).
008200*
008300 01  WS-ESTOQUE-CALCULO.
008400     05  WS-NOVO-ESTOQUE         PIC S9(0007) VALUE ZEROS.
008500     05  FILLER REDEFINES WS-NOVO-ESTOQUE.
008600         10  WS-NOVO-ESTOQUE-SINAL   PIC  X(0001).
008700         10  WS-NOVO-ESTOQUE-DIGITOS PIC  9(0006).
008800     05  FILLER                  PIC  X(0003).
008900*
009000*-----------------*
009100 LINKAGE SECTION.
009200*-----------------*
009300 01  LK-PRDSTK-PARMS.
009400     05  LK-PRDSTK-FUNCAO         PIC  X(0001).
009500         88  LK-PRDSTK-DECREASE         VALUE 'D'.
009600         88  LK-PRDSTK-UPDATE           VALUE 'U'.
009700     05  LK-PRDSTK-VALOR          PIC S9(0007).
009800     05  LK-PRDSTK-ESTOQUE        PIC S9(0007).
009900     05  LK-PRDSTK-RETORNO        PIC  X(0001).
010000         88  LK-PRDSTK-OK                VALUE '0'.
010100         88  LK-PRDSTK-FALHA             VALUE '1'.
010200     05  FILLER                   PIC  X(0004).
010300*
010400*    VISAO EM FORMATO EDITADO (ZERO SUPRIMIDO) DO VALOR DA
010500*    OPERACAO E DO ESTOQUE, PARA USO NAS LISTAGENS DE DIAGNOSTICO
010600*    GERADAS SOB UPSI-0 EM MODO TESTE; NAO E USADA NO FLUXO
010700*    NORMAL DE ATUALIZACAO DE ESTOQUE.
010800*
010900 01  FILLER REDEFINES LK-PRDSTK-PARMS.
011000     05  FILLER                   PIC  X(0001).
011100     05  LK-PRDSTK-VALOR-EDIT     PIC  ZZZZZZ9-.
011200     05  LK-PRDSTK-ESTOQUE-EDIT   PIC  ZZZZZZ9-.
011300     05  FILLER                   PIC  X(0003).
011400*
011500*********************
011600 PROCEDURE  DIVISION USING LK-PRDSTK-PARMS.
011700*********************
011800*
011900*---------------------------------
012000 0000-MANUTENCAO-ESTOQUE.
012100*---------------------------------
012200     ADD 1 TO WS-QT-CHAMADAS.
012300     SET LK-PRDSTK-OK TO TRUE.
012400     EVALUATE TRUE
012500         WHEN LK-PRDSTK-DECREASE
012600             PERFORM 1000-DECREASE-STOCK THRU 1000-EXIT
012700         WHEN LK-PRDSTK-UPDATE
012800             PERFORM 2000-UPDATE-STOCK THRU 2000-EXIT
012900         WHEN OTHER
013000             SET LK-PRDSTK-FALHA TO TRUE
013100     END-EVALUATE.
013200     GOBACK.
013300 0000-EXIT.
013400     EXIT.
013500*
013600*---------------------------------
013700 1000-DECREASE-STOCK.
013800*---------------------------------
013900*    RULE #8 - SO BAIXA SE O ESTOQUE ATUAL FOR SUFICIENTE PARA
014000*    COBRIR A QUANTIDADE PEDIDA; CASO CONTRARIO FALHA E O
014100*    ESTOQUE RECEBIDO NA LINKAGE PERMANECE INALTERADO.
014200     IF LK-PRDSTK-ESTOQUE >= LK-PRDSTK-VALOR
014300         COMPUTE WS-NOVO-ESTOQUE =
014400                 LK-PRDSTK-ESTOQUE - LK-PRDSTK-VALOR
014500         MOVE WS-NOVO-ESTOQUE TO LK-PRDSTK-ESTOQUE
014600         ADD 1 TO WS-QT-DECREASE-OK
014700     ELSE
014800         SET LK-PRDSTK-FALHA TO TRUE
014900         ADD 1 TO WS-QT-DECREASE-FALHA
015000     END-IF.
015100 1000-EXIT.
015200     EXIT.
015300*
015400*---------------------------------
015500 2000-UPDATE-STOCK.
015600*---------------------------------
015700*    RULE #9 - SOBRESCREVE O ESTOQUE PELO VALOR RECEBIDO, SEM
015800*    CRITICA DE LIMITE MINIMO OU MAXIMO.
015900     MOVE LK-PRDSTK-VALOR TO LK-PRDSTK-ESTOQUE.
016000     ADD 1 TO WS-QT-UPDATE-OK.
016100 2000-EXIT.
016200     EXIT.
