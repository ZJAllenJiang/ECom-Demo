000100******************************************************************
000200***                                                            ***
000300***   COPYBOOK   : ORDCXN01                                    ***
000400***   SISTEMA    : CVR - CATALOGO / VENDAS VAREJO              ***
000500***   DESCRICAO  : LAYOUT DA TRANSACAO DE PEDIDO DE            ***
000600***                CANCELAMENTO DE PEDIDO                      ***
000700***   ARQUIVO    : ORDER-CANCEL-FILE  (DD ORDCXN)              ***
000800***   TAM.REG.   : 0080 BYTES                                  ***
000900***                                                            ***
001000******************************************************************
001100***                   DESCRICAO DOS CAMPOS                     ***
001200***------------------------------------------------------------***
001300*** CAMPO                | DESCRICAO                           ***
001400***----------------------+----------------------------------- ***
001500*** CXN-PEDIDO-ID        | CHAVE DO PEDIDO A SER CANCELADO     ***
001600***----------------------+----------------------------------- ***
001700*** CXN-MOTIVO-COD       | CODIGO DO MOTIVO DO CANCELAMENTO,   ***
001800***                      | INFORMADO PELO SOLICITANTE          ***
001900***----------------------+----------------------------------- ***
002000*** CXN-MOTIVO-DESC      | DESCRICAO LIVRE DO MOTIVO DO        ***
002100***                      | CANCELAMENTO                        ***
002200***------------------------------------------------------------***
002300***                     LOG DE MANUTENCAO                      ***
002400***------------------------------------------------------------***
002500***   DATA   | MARCA | RESP            | MOTIVO                ***
002600***----------+-------+-----------------+-----------------------***
002700*** 05/11/90 | VRS001| A.B.NUNES       | CRIACAO DO COPYBOOK,  ***
002800***          |       |                 | JUNTO COM O PROGRAMA  ***
002900***          |       |                 | ORDCNCL1              ***
003000***------------------------------------------------------------***
003100 01  CXN-TRANSACAO.
003200     05  CXN-CHAVE.
003300         10  CXN-PEDIDO-ID           PIC  9(0009).
003400     05  CXN-DADOS.
003500         10  CXN-MOTIVO-COD          PIC  X(0002).
003600         10  CXN-MOTIVO-DESC         PIC  X(0030).
003700     05  FILLER                      PIC  X(0039).
003800*
