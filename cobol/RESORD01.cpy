000100******************************************************************
000200***                                                            ***
000300***   COPYBOOK   : RESORD01                                    ***
000400***   SISTEMA    : CVR - CATALOGO / VENDAS VAREJO              ***
000500***   DESCRICAO  : LAYOUT DO RESULTADO DE PROCESSAMENTO DE     ***
000600***                PEDIDO (UM REGISTRO POR PEDIDO DE ENTRADA)  ***
000700***   ARQUIVO    : ORDER-RESULT-FILE  (DD ORDRES)              ***
000800***   TAM.REG.   : 0073 BYTES                                  ***
000900***                                                            ***
001000******************************************************************
001100***                   DESCRICAO DOS CAMPOS                     ***
001200***------------------------------------------------------------***
001300*** CAMPO                | DESCRICAO                           ***
001400***----------------------+----------------------------------- ***
001500*** RES-PEDIDO-ID        | CHAVE DO PEDIDO                     ***
001600***----------------------+----------------------------------- ***
001700*** RES-STATUS           | PENDING OU REJECTED                 ***
001800***----------------------+----------------------------------- ***
001900*** RES-VALOR-TOTAL      | TOTAL CALCULADO (ZERO SE REJECTED)  ***
002000***----------------------+----------------------------------- ***
002100*** RES-MOTIVO           | TEXTO DO MOTIVO DE REJEICAO,        ***
002200***                      | BRANCO SE ACEITO                    ***
002300***------------------------------------------------------------***
002400***                     LOG DE MANUTENCAO                      ***
002500***------------------------------------------------------------***
002600***   DATA   | MARCA | RESP            | MOTIVO                ***
002700***----------+-------+-----------------+-----------------------***
002800*** 02/09/85 | VRS001| J.R.SANTOS      | CRIACAO DO COPYBOOK   ***
002900***------------------------------------------------------------***
003000 01  RES-ORDRES-AREA.
003100     05  RES-PEDIDO-ID               PIC  9(0009).
003200     05  RES-STATUS                  PIC  X(0010).
003300     05  RES-VALOR-TOTAL             PIC  S9(0009)V99.
003400     05  FILLER REDEFINES RES-VALOR-TOTAL.
003500         10  RES-VALOR-TOTAL-INT     PIC  S9(0009).
003600         10  RES-VALOR-TOTAL-DEC     PIC  9(0002).
003700     05  RES-MOTIVO                  PIC  X(0040).
003800     05  FILLER                      PIC  X(0003).
