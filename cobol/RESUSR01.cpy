000100******************************************************************
000200***                                                            ***
000300***   COPYBOOK   : RESUSR01                                    ***
000400***   SISTEMA    : CVR - CATALOGO / VENDAS VAREJO              ***
000500***   DESCRICAO  : LAYOUT DO RESULTADO DE PROCESSAMENTO DE     ***
000600***                CADASTRO DE USUARIO                        ***
000700***   ARQUIVO    : USER-RESULT-FILE  (DD USRRES)               ***
000800***   TAM.REG.   : 0060 BYTES                                  ***
000900***                                                            ***
001000******************************************************************
001100***                   DESCRICAO DOS CAMPOS                     ***
001200***------------------------------------------------------------***
001300*** CAMPO                | DESCRICAO                           ***
001400***----------------------+----------------------------------- ***
001500*** RSU-USUARIO-ID       | CHAVE DO USUARIO                    ***
001600***----------------------+----------------------------------- ***
001700*** RSU-STATUS           | ACCEPTED OU REJECTED                ***
001800***----------------------+----------------------------------- ***
001900*** RSU-MOTIVO           | TEXTO DO MOTIVO DE REJEICAO,        ***
002000***                      | BRANCO SE ACEITO                    ***
002100***------------------------------------------------------------***
002200***                     LOG DE MANUTENCAO                      ***
002300***------------------------------------------------------------***
002400***   DATA   | MARCA | RESP            | MOTIVO                ***
002500***----------+-------+-----------------+-----------------------***
002600*** 11/05/88 | VRS001| J.R.SANTOS      | CRIACAO DO COPYBOOK   ***
002700***------------------------------------------------------------***
002800 01  RSU-USRRES-AREA.
002900     05  RSU-USUARIO-ID              PIC  9(0009).
003000     05  RSU-STATUS                  PIC  X(0010).
003100     05  RSU-MOTIVO                  PIC  X(0040).
003200     05  FILLER REDEFINES RSU-MOTIVO.
003300         10  RSU-MOTIVO-COD          PIC  X(0004).
003400         10  RSU-MOTIVO-TXT          PIC  X(0036).
003500     05  FILLER                      PIC  X(0001).
