000100*===============================================================*
000200* PROGRAMA  : USRREG01
000300* ANALISTA  : J.R.SANTOS
000400* DATA      : 11/05/1988
000500* SISTEMA   : CVR - CATALOGO / VENDAS VAREJO
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 07 - PSOSE600 - COBOL BATCH PADRAO CVR
000800* AMBIENTE   : BATCH
000900* OBJETIVO  : PROCESSAR O LOTE DE SOLICITACOES DE CADASTRO DE
001000*             USUARIO (USER-IN-FILE), CRITICAR DUPLICIDADE DE
001100*             LOGIN/E-MAIL E COMPLEXIDADE DE SENHA, CARIMBAR A
001200*             DATA/HORA DE CADASTRO DOS REGISTROS ACEITOS E
001300*             GERAR O ARQUIVO DE USUARIOS CADASTRADOS, O ARQUIVO
001400*             DE RESULTADO POR USUARIO E O RELATORIO RESUMO DO
001500*             LOTE.
001600* OBSERVACAO: A VERIFICACAO DE DUPLICIDADE E FEITA CONTRA OS
001700*             USUARIOS JA ACEITOS DENTRO DO PROPRIO LOTE, POIS
001800*             NAO HA NESTE AMBIENTE UM ARQUIVO MESTRE DE
001900*             USUARIOS JA CADASTRADOS ANTERIOR AO LOTE. A ROTINA
002000*             DE "HASH" DA SENHA E EXTERNA A ESTE AMBIENTE
002100*             BATCH (RODA NO SERVIDOR DE APLICACAO); AQUI SOMENTE
002200*             SINALIZAMOS QUAIS REGISTROS TEM SENHA A SUBMETER.
002300*----------------------------------------------------------------
002400* VRS001 J.R.SANTOS     11/05/1988 - IMPLANTACAO
002500* VRS002 V.L.SIQUEIRA   03/10/1994 - AMPLIACAO DO CAMPO USR-SENHA
002600*                                    DE 40 PARA 72 POSICOES
002700*                                    (JUNTO COM O COPYBOOK
002800*                                    USRREC01), CRITICA DE
002900*                                    COMPLEXIDADE PASSOU A CHAMAR
003000*                                    O SUBPROGRAMA PWDCHK01
003100* VRS003 L.C.PINTO      19/07/1999 - REVISAO ANO 2000 - DATA DE
003200*                                    CADASTRO JA GRAVADA EM
003300*                                    AAAAMMDD, NADA A AJUSTAR
003400* VRS004 A.B.NUNES      14/03/2002 - INCLUI RELATORIO RESUMO DO
003500*                                    LOTE (USER BATCH SUMMARY)
003600*                                    SOLIC. CVR-5120
003700* VRS005 R.M.COUTO      09/08/2005 - AUDITORIA DE PADROES (CVR-6200)
003800*                                    RETIRA DO SPECIAL-NAMES A CLASS
003900*                                    DE STATUS DE USUARIO, QUE NUNCA
004000*                                    CHEGOU A SER REFERENCIADA NO
004100*                                    PROCEDURE DIVISION
004200*===============================================================*
004300*
004400*************************
004500 IDENTIFICATION DIVISION.
004600*************************
004700 PROGRAM-ID.     USRREG01.
004800 AUTHOR.         VALTER SIQUEIRA.
004900 INSTALLATION.   CVR - CATALOGO E VENDAS VAREJO.
005000 DATE-WRITTEN.   11/05/1988.
005100 DATE-COMPILED.
005200 SECURITY.       CONFIDENCIAL - USO INTERNO CVR.
005300*
005400***********************
005500 ENVIRONMENT  DIVISION.
005600***********************
005700*
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-370.
006000 OBJECT-COMPUTER. IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     SWITCH UPSI-0 ON STATUS IS WS-MODO-TESTE
006400                   OFF STATUS IS WS-MODO-PRODUCAO.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT USER-IN-FILE
006900            ASSIGN TO USRIN
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS WS-FS-USRIN.
007200*
007300     SELECT USER-OUT-FILE
007400            ASSIGN TO USROUT
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS IS WS-FS-USROUT.
007700*
007800     SELECT USER-RESULT-FILE
007900            ASSIGN TO USRRES
008000            ORGANIZATION IS SEQUENTIAL
008100            FILE STATUS IS WS-FS-USRRES.
008200*
008300     SELECT USER-SUMMARY-FILE
008400            ASSIGN TO USRSUM
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS IS WS-FS-USRSUM.
008700*
008800****************
008900 DATA  DIVISION.
009000****************
009100*
009200*----------------*
009300 FILE  SECTION.
009400*----------------*
009500 FD  USER-IN-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800     COPY USRREC01.
009900*
010000 FD  USER-OUT-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300     COPY USRREC01 REPLACING ==USR-== BY ==USO-==.
010400*
010500 FD  USER-RESULT-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD.
010800     COPY RESUSR01.
010900*
011000 FD  USER-SUMMARY-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD.
011300 01  WS-LINHA-RELATORIO          PIC  X(0132).
011400*
011500*-----------------------*
011600 WORKING-STORAGE SECTION.
011700*-----------------------*
011800 77  WS-FS-USRIN                 PIC  X(0002) VALUE '00'.
011900 77  WS-FS-USROUT                PIC  X(0002) VALUE '00'.
012000 77  WS-FS-USRRES                PIC  X(0002) VALUE '00'.
012100 77  WS-FS-USRSUM                PIC  X(0002) VALUE '00'.
012200*
012300 01  WS-SWITCHES.
012400     05  WS-SW-FIM-USUARIO       PIC  X(0001) VALUE 'N'.
012500         88  WS-FIM-USUARIO             VALUE 'S'.
012600     05  WS-SW-USUARIO           PIC  X(0001) VALUE '0'.
012700         88  WS-USUARIO-OK              VALUE '0'.
012800         88  WS-USUARIO-REJEITADO       VALUE '1'.
012900     05  WS-SW-MODO              PIC  X(0001) VALUE 'P'.
013000         88  WS-MODO-TESTE              VALUE 'T'.
013100         88  WS-MODO-PRODUCAO           VALUE 'P'.
013200     05  FILLER                  PIC  X(0007).
013300*
013400 01  WS-CONTADORES.
013500     05  WS-QT-ACEITOS           PIC S9(0009) COMP VALUE ZEROS.
013600     05  WS-QT-REJEITADOS        PIC S9(0009) COMP VALUE ZEROS.
013700     05  FILLER REDEFINES WS-QT-REJEITADOS.
013800         10  WS-QT-REJEIT-DEBUG  PIC  9(0009).
013900     05  WS-QT-SENHA-A-HASH      PIC S9(0009) COMP VALUE ZEROS.
014000     05  WS-SUB-TAB              PIC S9(0004) COMP VALUE ZEROS.
014100     05  WS-POS-USUARIO          PIC S9(0004) COMP VALUE ZEROS.
014200     05  WS-QTD-USUARIOS         PIC S9(0004) COMP VALUE ZEROS.
014300     05  FILLER                  PIC  X(0008).
014400*
014500 01  WS-MOTIVO-REJEICAO          PIC  X(0040) VALUE SPACES.
014600*
014700*    TABELA EM MEMORIA DOS USUARIOS JA ACEITOS NESTE LOTE, USADA
014800*    PELA CRITICA DE DUPLICIDADE DE LOGIN/E-MAIL (RULE #14).
014900*
015000 01  WS-TABELA-USUARIOS.
015100     05  WS-USUARIO-LINHA OCCURS 2000 TIMES
015200                          INDEXED BY WS-IDX-USU-TAB.
015300         10  WS-LOGIN-TAB        PIC  X(0030).
015400         10  WS-EMAIL-TAB        PIC  X(0060).
015500*
015600*    AREA DE PARAMETRO PARA O CALL AO SUBPROGRAMA DE CRITICA DE
015700*    SENHA (MESMO LAYOUT DA LINKAGE DO PWDCHK01).
015800*
015900 01  WK-PWDCHK-PARMS.
016000     05  WK-PWDCHK-SENHA         PIC  X(0072).
016100     05  WK-PWDCHK-RETORNO       PIC  X(0001).
016200         88  WK-PWDCHK-VALIDA           VALUE '0'.
016300         88  WK-PWDCHK-INVALIDA         VALUE '1'.
016400     05  FILLER                  PIC  X(0004).
016500*
016600     COPY WKDATE01.
016700*
016800 01  WS-DATA-SISTEMA-AAMMDD       PIC  9(0006) VALUE ZEROS.
016900 01  FILLER REDEFINES WS-DATA-SISTEMA-AAMMDD.
017000     05  WS-AA-SISTEMA            PIC  9(0002).
017100     05  WS-MM-SISTEMA            PIC  9(0002).
017200     05  WS-DD-SISTEMA            PIC  9(0002).
017300 01  WS-HORA-SISTEMA-ACCEPT       PIC  9(0008) VALUE ZEROS.
017400*
017500*    LINHAS DO RELATORIO "USER BATCH SUMMARY".
017600*
017700 01  WS-CAB1.
017800     05  FILLER                  PIC  X(0040)
017900         VALUE 'CVR - CATALOGO / VENDAS VAREJO'.
018000     05  FILLER                  PIC  X(0092)
018100         VALUE SPACES.
018200*
018300 01  WS-CAB2.
018400     05  FILLER                  PIC  X(0040)
018500         VALUE 'USER BATCH SUMMARY - USRREG01'.
018600     05  FILLER                  PIC  X(0092)
018700         VALUE SPACES.
018800*
018900 01  WS-DET-LINHA.
019000     05  WS-DET-USUARIO-ID       PIC  Z(0008)9.
019100     05  FILLER                  PIC  X(0002) VALUE SPACES.
019200     05  WS-DET-STATUS           PIC  X(0010).
019300     05  FILLER                  PIC  X(0002) VALUE SPACES.
019400     05  WS-DET-MOTIVO           PIC  X(0040).
019500     05  FILLER                  PIC  X(0070) VALUE SPACES.
019600*
019700 01  WS-TOTAIS-LINHA.
019800     05  FILLER                  PIC  X(0018)
019900         VALUE 'TOTAL ACEITOS....'.
020000     05  WS-TOT-ACEITOS          PIC  ZZZ.ZZ9.
020100     05  FILLER                  PIC  X(0005) VALUE SPACES.
020200     05  FILLER                  PIC  X(0018)
020300         VALUE 'TOTAL REJEITADOS.'.
020400     05  WS-TOT-REJEITADOS       PIC  ZZZ.ZZ9.
020500     05  FILLER                  PIC  X(0078) VALUE SPACES.
020600*
020700*********************
020800 PROCEDURE  DIVISION.
020900*********************
021000*
021100*---------------------------------
021200 0000-PROCESSAMENTO-PRINCIPAL.
021300*---------------------------------
021400     PERFORM 0100-ABRE-ARQUIVOS      THRU 0100-EXIT.
021500     PERFORM 0300-LE-PROX-USUARIO    THRU 0300-EXIT.
021600     PERFORM 1000-PROCESSA-USUARIO   THRU 1000-EXIT
021700         UNTIL WS-FIM-USUARIO.
021800     PERFORM 5000-WRITE-SUMMARY      THRU 5000-EXIT.
021900     PERFORM 9999-ENCERRA-PROCESSAMENTO THRU 9999-EXIT.
022000     GOBACK.
022100*
022200*---------------------------------
022300 0100-ABRE-ARQUIVOS.
022400*---------------------------------
022500     OPEN INPUT  USER-IN-FILE.
022600     OPEN OUTPUT USER-OUT-FILE.
022700     OPEN OUTPUT USER-RESULT-FILE.
022800     OPEN OUTPUT USER-SUMMARY-FILE.
022900     WRITE WS-LINHA-RELATORIO FROM WS-CAB1
023000         AFTER ADVANCING TOP-OF-FORM.
023100     WRITE WS-LINHA-RELATORIO FROM WS-CAB2
023200         AFTER ADVANCING 2 LINES.
023300 0100-EXIT.
023400     EXIT.
023500*
023600*---------------------------------
023700 0300-LE-PROX-USUARIO.
023800*---------------------------------
023900     READ USER-IN-FILE
024000         AT END
024100             SET WS-FIM-USUARIO TO TRUE
024200     END-READ.
024300 0300-EXIT.
024400     EXIT.
024500*
024600*---------------------------------
024700 1000-PROCESSA-USUARIO.
024800*---------------------------------
024900     SET WS-USUARIO-OK TO TRUE.
025000     MOVE SPACES TO WS-MOTIVO-REJEICAO.
025100     PERFORM 2000-EDIT-USER THRU 2000-EXIT.
025200     IF WS-USUARIO-OK
025300         PERFORM 3000-POST-USER THRU 3000-EXIT
025400         ADD 1 TO WS-QT-ACEITOS
025500     ELSE
025600         ADD 1 TO WS-QT-REJEITADOS
025700     END-IF.
025800     PERFORM 4000-GRAVA-RESULTADO THRU 4000-EXIT.
025900     PERFORM 0300-LE-PROX-USUARIO THRU 0300-EXIT.
026000 1000-EXIT.
026100     EXIT.
026200*
026300*---------------------------------
026400 2000-EDIT-USER.
026500*---------------------------------
026600*    RULE #14 - USUARIO COM LOGIN OU E-MAIL JA ACEITO NESTE
026700*    LOTE E REJEITADO; A CHECAGEM DE LOGIN TEM PRIORIDADE SOBRE
026800*    A DE E-MAIL.
026900     PERFORM 2010-LOCALIZA-LOGIN THRU 2010-EXIT.
027000     IF WS-POS-USUARIO NOT = ZEROS
027100         SET WS-USUARIO-REJEITADO TO TRUE
027200         MOVE 'Username already exists' TO WS-MOTIVO-REJEICAO
027300     ELSE
027400         PERFORM 2020-LOCALIZA-EMAIL THRU 2020-EXIT
027500         IF WS-POS-USUARIO NOT = ZEROS
027600             SET WS-USUARIO-REJEITADO TO TRUE
027700             MOVE 'Email already exists' TO WS-MOTIVO-REJEICAO
027800         END-IF
027900     END-IF.
028000*
028100*    RULE #12/#15 - SE AINDA ESTIVER OK, SUBMETE A SENHA A
028200*    CRITICA DE COMPLEXIDADE NO SUBPROGRAMA PWDCHK01.
028300*
028400     IF WS-USUARIO-OK
028500         MOVE USR-SENHA TO WK-PWDCHK-SENHA
028600         CALL 'PWDCHK01' USING WK-PWDCHK-PARMS
028700         IF WK-PWDCHK-INVALIDA
028800             SET WS-USUARIO-REJEITADO TO TRUE
028900             MOVE 'Invalid password' TO WS-MOTIVO-REJEICAO
029000         END-IF
029100     END-IF.
029200 2000-EXIT.
029300     EXIT.
029400*
029500*---------------------------------
029600 2010-LOCALIZA-LOGIN.
029700*---------------------------------
029800     MOVE ZEROS TO WS-POS-USUARIO.
029900     PERFORM 2011-TESTA-LOGIN THRU 2011-EXIT
030000             VARYING WS-SUB-TAB FROM 1 BY 1
030100             UNTIL WS-SUB-TAB > WS-QTD-USUARIOS
030200                OR WS-POS-USUARIO NOT = ZEROS.
030300     IF WS-POS-USUARIO NOT = ZEROS
030400         MOVE WS-POS-USUARIO TO WS-SUB-TAB
030500     END-IF.
030600 2010-EXIT.
030700     EXIT.
030800*
030900*---------------------------------
031000 2011-TESTA-LOGIN.
031100*---------------------------------
031200     IF WS-LOGIN-TAB (WS-SUB-TAB) = USR-LOGIN
031300         MOVE WS-SUB-TAB TO WS-POS-USUARIO
031400     END-IF.
031500 2011-EXIT.
031600     EXIT.
031700*
031800*---------------------------------
031900 2020-LOCALIZA-EMAIL.
032000*---------------------------------
032100     MOVE ZEROS TO WS-POS-USUARIO.
032200     PERFORM 2021-TESTA-EMAIL THRU 2021-EXIT
032300             VARYING WS-SUB-TAB FROM 1 BY 1
032400             UNTIL WS-SUB-TAB > WS-QTD-USUARIOS
032500                OR WS-POS-USUARIO NOT = ZEROS.
032600     IF WS-POS-USUARIO NOT = ZEROS
032700         MOVE WS-POS-USUARIO TO WS-SUB-TAB
032800     END-IF.
032900 2020-EXIT.
033000     EXIT.
033100*
033200*---------------------------------
033300 2021-TESTA-EMAIL.
033400*---------------------------------
033500     IF WS-EMAIL-TAB (WS-SUB-TAB) = USR-EMAIL
033600         MOVE WS-SUB-TAB TO WS-POS-USUARIO
033700     END-IF.
033800 2021-EXIT.
033900     EXIT.
034000*
034100*---------------------------------
034200 3000-POST-USER.
034300*---------------------------------
034400*    RULE #16 - SE A SENHA INFORMADA NAO FOR BRANCO, SINALIZA O
034500*    REGISTRO PARA A ROTINA EXTERNA DE HASH; CASO CONTRARIO A
034600*    SENHA PASSA SEM ALTERACAO (BRANCOS).
034700     IF USR-SENHA NOT = SPACES
034800         ADD 1 TO WS-QT-SENHA-A-HASH
034900     END-IF.
035000*
035100*    RULE #17 - CARIMBA A DATA/HORA DE CADASTRO.
035200     PERFORM 3100-OBTEM-DATA-HORA-ATUAL THRU 3100-EXIT.
035300     PERFORM 3200-ACUMULA-TABELA THRU 3200-EXIT.
035400*
035500     MOVE USR-ID             TO USO-ID.
035600     MOVE USR-LOGIN          TO USO-LOGIN.
035700     MOVE USR-EMAIL          TO USO-EMAIL.
035800     MOVE USR-SENHA          TO USO-SENHA.
035900     MOVE USR-PRIMEIRO-NOME  TO USO-PRIMEIRO-NOME.
036000     MOVE USR-ULTIMO-NOME    TO USO-ULTIMO-NOME.
036100     MOVE USR-DATA-CADASTRO  TO USO-DATA-CADASTRO.
036200     MOVE USR-HORA-CADASTRO  TO USO-HORA-CADASTRO.
036300     WRITE USO-REGISTRO.
036400 3000-EXIT.
036500     EXIT.
036600*
036700*---------------------------------
036800 3100-OBTEM-DATA-HORA-ATUAL.
036900*---------------------------------
037000     ACCEPT WS-DATA-SISTEMA-AAMMDD FROM DATE.
037100     IF WS-AA-SISTEMA < 50
037200         COMPUTE WK-ANO-SIGLO = 2000 + WS-AA-SISTEMA
037300     ELSE
037400         COMPUTE WK-ANO-SIGLO = 1900 + WS-AA-SISTEMA
037500     END-IF.
037600     MOVE WS-MM-SISTEMA TO WK-MES.
037700     MOVE WS-DD-SISTEMA TO WK-DIA.
037800     ACCEPT WS-HORA-SISTEMA-ACCEPT FROM TIME.
037900     MOVE WS-HORA-SISTEMA-ACCEPT (1:6) TO WK-HORA-HHMMSS.
038000     MOVE WK-DATA-AAAAMMDD TO USR-DATA-CADASTRO.
038100     MOVE WK-HORA-HHMMSS   TO USR-HORA-CADASTRO.
038200 3100-EXIT.
038300     EXIT.
038400*
038500*---------------------------------
038600 3200-ACUMULA-TABELA.
038700*---------------------------------
038800     IF WS-QTD-USUARIOS < 2000
038900         ADD 1 TO WS-QTD-USUARIOS
039000         MOVE USR-LOGIN TO WS-LOGIN-TAB (WS-QTD-USUARIOS)
039100         MOVE USR-EMAIL TO WS-EMAIL-TAB (WS-QTD-USUARIOS)
039200     END-IF.
039300 3200-EXIT.
039400     EXIT.
039500*
039600*---------------------------------
039700 4000-GRAVA-RESULTADO.
039800*---------------------------------
039900     MOVE USR-ID TO RSU-USUARIO-ID.
040000     IF WS-USUARIO-OK
040100         MOVE 'ACCEPTED'   TO RSU-STATUS
040200         MOVE SPACES       TO RSU-MOTIVO
040300     ELSE
040400         MOVE 'REJECTED'   TO RSU-STATUS
040500         MOVE WS-MOTIVO-REJEICAO TO RSU-MOTIVO
040600     END-IF.
040700     WRITE RSU-USRRES-AREA.
040800     MOVE USR-ID TO WS-DET-USUARIO-ID.
040900     MOVE RSU-STATUS TO WS-DET-STATUS.
041000     MOVE RSU-MOTIVO TO WS-DET-MOTIVO.
041100     WRITE WS-LINHA-RELATORIO FROM WS-DET-LINHA
041200         AFTER ADVANCING 1 LINE.
041300 4000-EXIT.
041400     EXIT.
041500*
041600*---------------------------------
041700 5000-WRITE-SUMMARY.
041800*---------------------------------
041900     MOVE WS-QT-ACEITOS    TO WS-TOT-ACEITOS.
042000     MOVE WS-QT-REJEITADOS TO WS-TOT-REJEITADOS.
042100     WRITE WS-LINHA-RELATORIO FROM WS-TOTAIS-LINHA
042200         AFTER ADVANCING 2 LINES.
042300 5000-EXIT.
042400     EXIT.
042500*
042600*---------------------------------
042700 9999-ENCERRA-PROCESSAMENTO.
042800*---------------------------------
042900     CLOSE USER-IN-FILE.
043000     CLOSE USER-OUT-FILE.
043100     CLOSE USER-RESULT-FILE.
043200     CLOSE USER-SUMMARY-FILE.
043300 9999-EXIT.
043400     EXIT.
043500*
