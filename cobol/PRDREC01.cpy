000100******************************************************************
000200***                                                            ***
000300***   COPYBOOK   : PRDREC01                                    ***
000400***   SISTEMA    : CVR - CATALOGO / VENDAS VAREJO              ***
000500***   DESCRICAO  : LAYOUT DO REGISTRO MESTRE DE PRODUTO        ***
000600***                (CATALOGO DE ITENS COM PRECO E ESTOQUE)     ***
000700***   ARQUIVO    : PRODUCT-FILE   (DD PRDFILE)                 ***
000800***   TAM.REG.   : 0176 BYTES                                  ***
000900***                                                            ***
001000******************************************************************
001100***                   DESCRICAO DOS CAMPOS                     ***
001200***------------------------------------------------------------***
001300*** CAMPO                | DESCRICAO                           ***
001400***----------------------+----------------------------------- ***
001500*** PRD-ID               | CHAVE SURROGATE DO PRODUTO          ***
001600***----------------------+----------------------------------- ***
001700*** PRD-NOME             | NOME DO PRODUTO                     ***
001800***----------------------+----------------------------------- ***
001900*** PRD-DESCR            | DESCRICAO LIVRE DO PRODUTO          ***
002000***----------------------+----------------------------------- ***
002100*** PRD-PRECO            | PRECO UNITARIO, 2 CASAS DECIMAIS    ***
002200***----------------------+----------------------------------- ***
002300*** PRD-ESTOQUE          | QUANTIDADE EM ESTOQUE (UNIDADES)    ***
002400***------------------------------------------------------------***
002500***                     LOG DE MANUTENCAO                      ***
002600***------------------------------------------------------------***
002700***   DATA   | MARCA | RESP            | MOTIVO                ***
002800***----------+-------+-----------------+-----------------------***
002900*** 14/03/87 | VRS001| M.C.FERREIRA    | CRIACAO DO COPYBOOK   ***
003000*** 09/11/91 | VRS002| A.B.NUNES       | AMPLIA PRD-DESCR P/   ***
003100***          |       |                 | 080 POSICOES          ***
003200*** 22/06/99 | VRS003| L.C.PINTO       | REVISAO ANO 2000 -    ***
003300***          |       |                 | SEM CAMPO DE DATA     ***
003400***          |       |                 | NESTE REGISTRO        ***
003500***------------------------------------------------------------***
003600 01  PRD-REGISTRO.
003700     05  PRD-CHAVE.
003800         10  PRD-ID                  PIC  9(0009).
003900     05  PRD-DADOS.
004000         10  PRD-NOME                PIC  X(0040).
004100         10  PRD-DESCR               PIC  X(0080).
004200         10  PRD-PRECO               PIC  S9(0007)V99.
004300         10  PRD-ESTOQUE             PIC  S9(0007).
004400     05  FILLER REDEFINES PRD-DADOS.
004500         10  FILLER                  PIC  X(0040).
004600         10  FILLER                  PIC  X(0080).
004700         10  PRD-PRECO-R.
004800             15  PRD-PRECO-INTEIRO   PIC  S9(0007).
004900             15  PRD-PRECO-CENTAVOS  PIC  9(0002).
005000         10  FILLER                  PIC  X(0007).
005100     05  FILLER                      PIC  X(0031).
005200*
005300*    VRS002 - CAMPO ORIGINALMENTE COM 040 POSICOES, AMPLIADO
005400*              PARA 080 POSICOES PARA COMPORTAR DESCRICOES
005500*              MAIS LONGAS DE PRODUTOS IMPORTADOS.
005600*
