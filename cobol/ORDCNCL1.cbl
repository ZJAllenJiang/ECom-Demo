000100*===============================================================*
000200* PROGRAMA  : ORDCNCL1
000300* ANALISTA  : A.B.NUNES
000400* DATA      : 05/11/1990
000500* SISTEMA   : CVR - CATALOGO / VENDAS VAREJO
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 12 - PSOSE600 - COBOL BATCH PADRAO CVR
000800* AMBIENTE   : BATCH
000900* OBJETIVO  : LER AS SOLICITACOES DE CANCELAMENTO DO ARQUIVO
001000*             ORDER-CANCEL-FILE E APLICAR CONTRA O MESTRE DE
001100*             PEDIDOS JA POSTADOS (SAIDA DO ORDPOST1), RESTAURANDO
001200*             O ESTOQUE DE CADA ITEM QUANDO O PEDIDO ESTIVER EM
001300*             PENDING OU PROCESSING, E REJEITANDO O CANCELAMENTO
001400*             NOS DEMAIS CASOS. GRAVA O MESTRE ATUALIZADO, O
001500*             RESULTADO DE CADA SOLICITACAO E O RESUMO DE LOTE.
001600* OBSERVACAO: O MESTRE DE PEDIDOS E LIDO POR INTEIRO PARA TABELA
001700*             EM WORKING-STORAGE (NAO HA ACESSO INDEXADO NESTE
001800*             AMBIENTE) E REGRAVADO POR INTEIRO AO FINAL DO LOTE,
001900*             JA COM OS STATUS ATUALIZADOS.
002000*----------------------------------------------------------------
002100* VRS001 A.B.NUNES     05/11/1990 - IMPLANTACAO
002200* VRS002 M.C.FERREIRA  14/09/1998 - REVISAO ANO 2000 - ROTINA DE
002300*                                   CARIMBO DE DATA/HORA PASSA A
002400*                                   CALCULAR O SECULO PELA FAIXA
002500*                                   DO ANO DE 2 DIGITOS DEVOLVIDO
002600*                                   PELO ACCEPT FROM DATE
002700* VRS003 L.C.PINTO     11/02/2003 - RESTAURACAO DE ESTOQUE PASSA A
002800*                                   SER FEITA POR CHAMADA AO
002900*                                   SUBPROGRAMA COMUM PRDSTK01,
003000*                                   FUNCAO UPDATE (MESMA ROTINA
003100*                                   JA USADA PELO ORDPOST1 PARA A
003200*                                   BAIXA DE ESTOQUE)
003300* VRS004 R.M.COUTO     09/08/2005 - AUDITORIA DE PADROES (CVR-6200)
003400*                                   RETIRA DO SPECIAL-NAMES A CLASS
003500*                                   DE STATUS CANCELAVEL, QUE NUNCA
003600*                                   CHEGOU A SER REFERENCIADA NO
003700*                                   PROCEDURE DIVISION
003800*===============================================================*
003900*
004000*************************
004100 IDENTIFICATION DIVISION.
004200*************************
004300 PROGRAM-ID.     ORDCNCL1.
004400 AUTHOR.         VALTER SIQUEIRA.
004500 INSTALLATION.   CVR - CATALOGO E VENDAS VAREJO.
004600 DATE-WRITTEN.   05/11/1990.
004700 DATE-COMPILED.
004800 SECURITY.       CONFIDENCIAL - USO INTERNO CVR.
004900*
005000***********************
005100 ENVIRONMENT  DIVISION.
005200***********************
005300*
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-370.
005600 OBJECT-COMPUTER. IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     SWITCH UPSI-0 ON STATUS IS WS-MODO-TESTE
006000                   OFF STATUS IS WS-MODO-PRODUCAO.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT PRODUCT-FILE       ASSIGN TO PRDFILE
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS IS WS-FS-PRODUTO.
006700     SELECT ORDER-MASTER-IN-FILE  ASSIGN TO ORDMSTI
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS IS WS-FS-MESTIN.
007000     SELECT ORDER-CANCEL-FILE  ASSIGN TO ORDCXN
007100            ORGANIZATION IS SEQUENTIAL
007200            FILE STATUS IS WS-FS-ORDCXN.
007300     SELECT ORDER-MASTER-OUT-FILE ASSIGN TO ORDMSTO
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS IS WS-FS-MESTOU.
007600     SELECT ORDER-RESULT-FILE  ASSIGN TO ORDCRES
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS IS WS-FS-ORDRES.
007900     SELECT ORDER-SUMMARY-FILE ASSIGN TO ORDCSUM
008000            ORGANIZATION IS SEQUENTIAL
008100            FILE STATUS IS WS-FS-ORDSUM.
008200*
008300****************
008400 DATA  DIVISION.
008500****************
008600*
008700 FILE SECTION.
008800*
008900 FD  PRODUCT-FILE
009000     LABEL RECORDS ARE STANDARD
009100     RECORDING MODE IS F.
009200 COPY PRDREC01.
009300*
009400 FD  ORDER-MASTER-IN-FILE
009500     LABEL RECORDS ARE STANDARD
009600     RECORDING MODE IS F.
009700 COPY ORDHDR01.
009800 COPY ORDITM01.
009900*
010000 FD  ORDER-CANCEL-FILE
010100     LABEL RECORDS ARE STANDARD
010200     RECORDING MODE IS F.
010300 COPY ORDCXN01.
010400*
010500 FD  ORDER-MASTER-OUT-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORDING MODE IS F.
010800 COPY ORDHDR01 REPLACING ==ORD-== BY ==ORS-==.
010900 COPY ORDITM01 REPLACING ==ITM-== BY ==ITS-==.
011000*
011100 FD  ORDER-RESULT-FILE
011200     LABEL RECORDS ARE STANDARD
011300     RECORDING MODE IS F.
011400 COPY RESORD01.
011500*
011600 FD  ORDER-SUMMARY-FILE
011700     LABEL RECORDS ARE STANDARD
011800     RECORDING MODE IS F.
011900 01  WS-LINHA-RELATORIO          PIC  X(0132).
012000*
012100*-----------------------*
012200 WORKING-STORAGE SECTION.
012300*-----------------------*
012400 77  WS-FS-PRODUTO               PIC  X(0002) VALUE '00'.
012500 77  WS-FS-MESTIN                PIC  X(0002) VALUE '00'.
012600 77  WS-FS-ORDCXN                PIC  X(0002) VALUE '00'.
012700 77  WS-FS-MESTOU                PIC  X(0002) VALUE '00'.
012800 77  WS-FS-ORDRES                PIC  X(0002) VALUE '00'.
012900 77  WS-FS-ORDSUM                PIC  X(0002) VALUE '00'.
013000*
013100 01  WS-SWITCHES.
013200     05  WS-SW-FIM-PRODUTOS      PIC  X(0001) VALUE 'N'.
013300         88  WS-FIM-CARGA-PROD          VALUE 'S'.
013400     05  WS-SW-FIM-MESTRE        PIC  X(0001) VALUE 'N'.
013500         88  WS-FIM-CARGA-MESTRE        VALUE 'S'.
013600     05  WS-SW-FIM-CANCEL        PIC  X(0001) VALUE 'N'.
013700         88  WS-FIM-CANCELAMENTOS       VALUE 'S'.
013800     05  WS-SW-CANCEL            PIC  X(0001) VALUE 'S'.
013900         88  WS-CANCEL-OK                VALUE 'S'.
014000         88  WS-CANCEL-REJEITADO         VALUE 'N'.
014100     05  WS-SW-MODO              PIC  X(0001) VALUE 'P'.
014200         88  WS-MODO-TESTE              VALUE 'T'.
014300         88  WS-MODO-PRODUCAO           VALUE 'P'.
014400     05  FILLER                  PIC  X(0004).
014500*
014600*    CONTADORES E SUBSCRITOS DO LOTE
014700*
014800 01  WS-CONTADORES.
014900     05  WS-QT-CANCEL-OK         PIC S9(0007) COMP VALUE ZEROS.
015000     05  WS-QT-CANCEL-REJEIT     PIC S9(0007) COMP VALUE ZEROS.
015100     05  WS-IDX-PED              PIC S9(0004) COMP VALUE ZEROS.
015200     05  WS-IDX-ITEM             PIC S9(0004) COMP VALUE ZEROS.
015300     05  WS-SUB-PED              PIC S9(0004) COMP VALUE ZEROS.
015400     05  WS-SUB-PROD             PIC S9(0004) COMP VALUE ZEROS.
015500     05  WS-QTD-PRODUTOS         PIC S9(0004) COMP VALUE ZEROS.
015600     05  WS-QTD-PEDIDOS          PIC S9(0004) COMP VALUE ZEROS.
015700     05  WS-POS-PRODUTO          PIC S9(0004) COMP VALUE ZEROS.
015800     05  WS-POS-PEDIDO           PIC S9(0004) COMP VALUE ZEROS.
015900     05  FILLER                  PIC  X(0006).
016000*
016100*    MOTIVO DE REJEICAO DA SOLICITACAO CORRENTE (RESULT-REASON)
016200*
016300 01  WS-MOTIVO-REJEICAO          PIC  X(0040) VALUE SPACES.
016400*
016500 01  WS-ITM-PROD-PROCURADO       PIC  9(0009) VALUE ZEROS.
016600*
016700*    TABELA DE PRODUTOS CARREGADA UMA VEZ NO INICIO DO LOTE,
016800*    MESMO CRITERIO DO ORDPOST1 (LIMITE DE 2000 PRODUTOS).
016900*
017000 01  WS-TABELA-PRODUTOS.
017100     05  WS-PRODUTO-LINHA OCCURS 2000 TIMES
017200                           INDEXED BY WS-IDX-PROD.
017300         10  WS-PRD-ID            PIC  9(0009).
017400         10  WS-PRD-NOME          PIC  X(0040).
017500         10  WS-PRD-PRECO         PIC S9(0007)V99.
017600         10  WS-PRD-ESTOQUE       PIC S9(0007).
017700*
017800*    TABELA DO MESTRE DE PEDIDOS, CARREGADA POR INTEIRO A PARTIR
017900*    DO ORDER-MASTER-IN-FILE (SAIDA DO ORDPOST1) E REGRAVADA POR
018000*    INTEIRO NO ORDER-MASTER-OUT-FILE JA COM OS STATUS ATUAIS.
018100*    LIMITE DE 0500 PEDIDOS / 0020 ITENS POR PEDIDO NESTA TABELA.
018200*
018300 01  WS-TABELA-PEDIDOS.
018400     05  WS-PEDIDO-LINHA OCCURS 0500 TIMES
018500                          INDEXED BY WS-IDX-PED-TAB.
018600         10  WS-PED-ID               PIC  9(0009).
018700         10  WS-PED-USUARIO-ID       PIC  9(0009).
018800         10  WS-PED-VALOR-TOTAL      PIC S9(0009)V99.
018900         10  WS-PED-STATUS           PIC  X(0010).
019000         10  WS-PED-DATA-CRIACAO     PIC  X(0008).
019100         10  WS-PED-HORA-CRIACAO     PIC  X(0006).
019200         10  WS-PED-QTD-ITENS        PIC  9(0003).
019300         10  WS-PED-ITEM-LINHA OCCURS 0020 TIMES.
019400             15  WS-PED-ITM-PRODUTO-ID    PIC  9(0009).
019500             15  WS-PED-ITM-PRODUTO-NOME  PIC  X(0040).
019600             15  WS-PED-ITM-QUANTIDADE    PIC S9(0005).
019700             15  WS-PED-ITM-PRECO         PIC S9(0007)V99.
019800             15  WS-PED-ITM-TOTAL         PIC S9(0009)V99.
019900*
020000*    LINKAGE DE CHAMADA AO SUBPROGRAMA DE MANUTENCAO DE ESTOQUE
020100*
020200 01  WK-PRDSTK-PARMS.
020300     05  WK-PRDSTK-FUNCAO         PIC  X(0001).
020400         88  WK-PRDSTK-DECREASE         VALUE 'D'.
020500         88  WK-PRDSTK-UPDATE           VALUE 'U'.
020600     05  WK-PRDSTK-VALOR          PIC S9(0007).
020700     05  WK-PRDSTK-ESTOQUE        PIC S9(0007).
020800     05  WK-PRDSTK-RETORNO        PIC  X(0001).
020900         88  WK-PRDSTK-OK                VALUE '0'.
021000         88  WK-PRDSTK-FALHA             VALUE '1'.
021100     05  FILLER                   PIC  X(0004).
021200*
021300*    CABECALHOS DO RELATORIO ORDER BATCH SUMMARY (ORDCSUM)
021400*
021500 01  WS-CAB1.
021600     05  FILLER                  PIC  X(0001) VALUE ' '.
021700     05  FILLER                  PIC  X(0040)
021800                                  VALUE 'CVR - CATALOGO / VENDAS VAREJO'.
021900     05  FILLER                  PIC  X(0091)
022000             VALUE 'ORDER CANCELLATION BATCH SUMMARY'.
022100*
022200 01  WS-CAB2.
022300     05  FILLER                  PIC  X(0001) VALUE ' '.
022400     05  FILLER                  PIC  X(0009) VALUE 'ORDER-ID'.
022500     05  FILLER                  PIC  X(0003) VALUE SPACES.
022600     05  FILLER                  PIC  X(0010) VALUE 'STATUS'.
022700     05  FILLER                  PIC  X(0005) VALUE SPACES.
022800     05  FILLER                  PIC  X(0015) VALUE 'TOTAL-AMOUNT'.
022900     05  FILLER                  PIC  X(0005) VALUE SPACES.
023000     05  FILLER                  PIC  X(0040) VALUE 'REASON'.
023100     05  FILLER                  PIC  X(0044) VALUE SPACES.
023200*
023300 01  WS-DET-LINHA.
023400     05  FILLER                  PIC  X(0001) VALUE ' '.
023500     05  DET-ORDER-ID            PIC  Z(0008)9.
023600     05  FILLER                  PIC  X(0003) VALUE SPACES.
023700     05  DET-STATUS              PIC  X(0010).
023800     05  FILLER                  PIC  X(0005) VALUE SPACES.
023900     05  DET-VALOR               PIC  Z(0007)9.99.
024000     05  FILLER                  PIC  X(0005) VALUE SPACES.
024100     05  DET-REASON              PIC  X(0040).
024200     05  FILLER                  PIC  X(0044) VALUE SPACES.
024300*
024400 01  WS-TOTAIS-LINHA.
024500     05  FILLER                  PIC  X(0001) VALUE ' '.
024600     05  FILLER                  PIC  X(0024)
024700             VALUE 'CANCELAM. EFETIVADOS..:'.
024800     05  TOT-CANCEL-OK           PIC  Z(0006)9.
024900     05  FILLER                  PIC  X(0005) VALUE SPACES.
025000     05  FILLER                  PIC  X(0024)
025100             VALUE 'CANCELAM. REJEITADOS..:'.
025200     05  TOT-CANCEL-REJEIT       PIC  Z(0006)9.
025300     05  FILLER                  PIC  X(0059) VALUE SPACES.
025400*
025500*********************
025600 PROCEDURE  DIVISION.
025700*********************
025800*
025900*---------------------------------
026000 0000-PROCESSAMENTO-PRINCIPAL.
026100*---------------------------------
026200     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-EXIT.
026300     PERFORM 0200-CARREGA-CATALOGO THRU 0200-EXIT
026400         UNTIL WS-FIM-CARGA-PROD.
026500     PERFORM 0210-CARREGA-PEDIDOS THRU 0210-EXIT
026600         UNTIL WS-FIM-CARGA-MESTRE.
026700     PERFORM 0300-LE-PROX-CANCELAMENTO THRU 0300-EXIT.
026800     PERFORM 1000-PROCESSA-CANCELAMENTO THRU 1000-EXIT
026900         UNTIL WS-FIM-CANCELAMENTOS.
027000     PERFORM 5000-GRAVA-PEDIDOS-SAIDA THRU 5000-EXIT
027100         VARYING WS-IDX-PED FROM 1 BY 1
027200         UNTIL WS-IDX-PED > WS-QTD-PEDIDOS.
027300     PERFORM 6000-WRITE-SUMMARY THRU 6000-EXIT.
027400     PERFORM 9999-ENCERRA-PROCESSAMENTO THRU 9999-EXIT.
027500     STOP RUN.
027600*
027700*---------------------------------
027800 0100-ABRE-ARQUIVOS.
027900*---------------------------------
028000     OPEN INPUT  PRODUCT-FILE.
028100     OPEN INPUT  ORDER-MASTER-IN-FILE.
028200     OPEN INPUT  ORDER-CANCEL-FILE.
028300     OPEN OUTPUT ORDER-MASTER-OUT-FILE.
028400     OPEN OUTPUT ORDER-RESULT-FILE.
028500     OPEN OUTPUT ORDER-SUMMARY-FILE.
028600     WRITE WS-LINHA-RELATORIO FROM WS-CAB1
028700         AFTER ADVANCING PAGE.
028800     WRITE WS-LINHA-RELATORIO FROM WS-CAB2
028900         AFTER ADVANCING 2 LINES.
029000 0100-EXIT.
029100     EXIT.
029200*
029300*---------------------------------
029400 0200-CARREGA-CATALOGO.
029500*---------------------------------
029600     READ PRODUCT-FILE
029700         AT END SET WS-FIM-CARGA-PROD TO TRUE
029800         NOT AT END
029900             ADD 1 TO WS-QTD-PRODUTOS
030000             SET WS-IDX-PROD TO WS-QTD-PRODUTOS
030100             MOVE PRD-ID      TO WS-PRD-ID (WS-IDX-PROD)
030200             MOVE PRD-NOME    TO WS-PRD-NOME (WS-IDX-PROD)
030300             MOVE PRD-PRECO   TO WS-PRD-PRECO (WS-IDX-PROD)
030400             MOVE PRD-ESTOQUE TO WS-PRD-ESTOQUE (WS-IDX-PROD)
030500     END-READ.
030600 0200-EXIT.
030700     EXIT.
030800*
030900*---------------------------------
031000 0210-CARREGA-PEDIDOS.
031100*---------------------------------
031200     READ ORDER-MASTER-IN-FILE INTO ORD-CABECALHO
031300         AT END SET WS-FIM-CARGA-MESTRE TO TRUE
031400     END-READ.
031500     IF NOT WS-FIM-CARGA-MESTRE
031600         ADD 1 TO WS-QTD-PEDIDOS
031700         SET WS-IDX-PED-TAB TO WS-QTD-PEDIDOS
031800         MOVE ORD-ID            TO WS-PED-ID (WS-IDX-PED-TAB)
031900         MOVE ORD-USUARIO-ID    TO WS-PED-USUARIO-ID
032000                                              (WS-IDX-PED-TAB)
032100         MOVE ORD-VALOR-TOTAL   TO WS-PED-VALOR-TOTAL
032200                                              (WS-IDX-PED-TAB)
032300         MOVE ORD-STATUS        TO WS-PED-STATUS (WS-IDX-PED-TAB)
032400         MOVE ORD-DATA-CRIACAO  TO WS-PED-DATA-CRIACAO
032500                                              (WS-IDX-PED-TAB)
032600         MOVE ORD-HORA-CRIACAO  TO WS-PED-HORA-CRIACAO
032700                                              (WS-IDX-PED-TAB)
032800         MOVE ORD-QTD-ITENS     TO WS-PED-QTD-ITENS
032900                                              (WS-IDX-PED-TAB)
033000         PERFORM 0220-CARREGA-ITEM-PEDIDO THRU 0220-EXIT
033100             VARYING WS-SUB-PED FROM 1 BY 1
033200             UNTIL WS-SUB-PED > ORD-QTD-ITENS
033300     END-IF.
033400 0210-EXIT.
033500     EXIT.
033600*
033700*---------------------------------
033800 0220-CARREGA-ITEM-PEDIDO.
033900*---------------------------------
034000     READ ORDER-MASTER-IN-FILE INTO ITM-REGISTRO
034100         AT END SET WS-FIM-CARGA-MESTRE TO TRUE
034200     END-READ.
034300     IF NOT WS-FIM-CARGA-MESTRE
034400         MOVE ITM-PRODUTO-ID   TO WS-PED-ITM-PRODUTO-ID
034500                                (WS-IDX-PED-TAB WS-SUB-PED)
034600         MOVE ITM-PRODUTO-NOME TO WS-PED-ITM-PRODUTO-NOME
034700                                (WS-IDX-PED-TAB WS-SUB-PED)
034800         MOVE ITM-QUANTIDADE   TO WS-PED-ITM-QUANTIDADE
034900                                (WS-IDX-PED-TAB WS-SUB-PED)
035000         MOVE ITM-PRECO        TO WS-PED-ITM-PRECO
035100                                (WS-IDX-PED-TAB WS-SUB-PED)
035200         MOVE ITM-TOTAL        TO WS-PED-ITM-TOTAL
035300                                (WS-IDX-PED-TAB WS-SUB-PED)
035400     END-IF.
035500 0220-EXIT.
035600     EXIT.
035700*
035800*---------------------------------
035900 0300-LE-PROX-CANCELAMENTO.
036000*---------------------------------
036100     READ ORDER-CANCEL-FILE
036200         AT END SET WS-FIM-CANCELAMENTOS TO TRUE
036300     END-READ.
036400 0300-EXIT.
036500     EXIT.
036600*
036700*---------------------------------
036800 1000-PROCESSA-CANCELAMENTO.
036900*---------------------------------
037000     SET WS-CANCEL-OK TO TRUE.
037100     MOVE SPACES TO WS-MOTIVO-REJEICAO.
037200     PERFORM 2000-LOCALIZA-PEDIDO THRU 2000-EXIT.
037300     IF WS-POS-PEDIDO = ZEROS
037400         SET WS-CANCEL-REJEITADO TO TRUE
037500         MOVE 'Order not found' TO WS-MOTIVO-REJEICAO
037600     ELSE
037700         PERFORM 2100-EDIT-CANCEL THRU 2100-EXIT
037800         IF WS-CANCEL-OK
037900             PERFORM 3000-CANCEL-ORDER THRU 3000-EXIT
038000         END-IF
038100     END-IF.
038200     PERFORM 4000-GRAVA-RESULTADO THRU 4000-EXIT.
038300     PERFORM 0300-LE-PROX-CANCELAMENTO THRU 0300-EXIT.
038400 1000-EXIT.
038500     EXIT.
038600*
038700*---------------------------------
038800 2000-LOCALIZA-PEDIDO.
038900*---------------------------------
039000     MOVE ZEROS TO WS-POS-PEDIDO.
039100     PERFORM 2010-TESTA-PEDIDO THRU 2010-EXIT
039200             VARYING WS-SUB-PED FROM 1 BY 1
039300             UNTIL WS-SUB-PED > WS-QTD-PEDIDOS
039400                OR WS-POS-PEDIDO NOT = ZEROS.
039500 2000-EXIT.
039600     EXIT.
039700*
039800*---------------------------------
039900 2010-TESTA-PEDIDO.
040000*---------------------------------
040100     IF WS-PED-ID (WS-SUB-PED) = CXN-PEDIDO-ID
040200         MOVE WS-SUB-PED TO WS-POS-PEDIDO
040300     END-IF.
040400 2010-EXIT.
040500     EXIT.
040600*
040700*---------------------------------
040800 2100-EDIT-CANCEL.
040900*---------------------------------
041000*    RULE #10/#11 - SO CANCELA PEDIDO EM PENDING OU PROCESSING;
041100*    NOS DEMAIS STATUS (INCLUSIVE JA CANCELLED) A OPERACAO FALHA.
041200     IF WS-PED-STATUS (WS-POS-PEDIDO) = 'PENDING'
041300        OR WS-PED-STATUS (WS-POS-PEDIDO) = 'PROCESSING'
041400         CONTINUE
041500     ELSE
041600         SET WS-CANCEL-REJEITADO TO TRUE
041700         MOVE 'Order status does not allow cancellation'
041800             TO WS-MOTIVO-REJEICAO
041900     END-IF.
042000 2100-EXIT.
042100     EXIT.
042200*
042300*---------------------------------
042400 3000-CANCEL-ORDER.
042500*---------------------------------
042600*    RULE #10 - RESTAURA O ESTOQUE DE CADA ITEM DO PEDIDO E MUDA
042700*    O STATUS PARA CANCELLED.
042800     PERFORM 3100-RESTAURA-ITEM THRU 3100-EXIT
042900         VARYING WS-IDX-ITEM FROM 1 BY 1
043000         UNTIL WS-IDX-ITEM > WS-PED-QTD-ITENS (WS-POS-PEDIDO).
043100     MOVE 'CANCELLED' TO WS-PED-STATUS (WS-POS-PEDIDO).
043200 3000-EXIT.
043300     EXIT.
043400*
043500*---------------------------------
043600 3100-RESTAURA-ITEM.
043700*---------------------------------
043800     MOVE WS-PED-ITM-PRODUTO-ID (WS-POS-PEDIDO WS-IDX-ITEM)
043900         TO WS-ITM-PROD-PROCURADO.
044000     PERFORM 3110-LOCALIZA-PRODUTO THRU 3110-EXIT.
044100     IF WS-POS-PRODUTO NOT = ZEROS
044200         SET WK-PRDSTK-UPDATE TO TRUE
044300         COMPUTE WK-PRDSTK-VALOR =
044400                 WS-PRD-ESTOQUE (WS-POS-PRODUTO) +
044500                 WS-PED-ITM-QUANTIDADE (WS-POS-PEDIDO WS-IDX-ITEM)
044600         MOVE WS-PRD-ESTOQUE (WS-POS-PRODUTO)
044700             TO WK-PRDSTK-ESTOQUE
044800         CALL 'PRDSTK01' USING WK-PRDSTK-PARMS
044900         IF WK-PRDSTK-OK
045000             MOVE WK-PRDSTK-ESTOQUE
045100                 TO WS-PRD-ESTOQUE (WS-POS-PRODUTO)
045200         END-IF
045300     END-IF.
045400 3100-EXIT.
045500     EXIT.
045600*
045700*---------------------------------
045800 3110-LOCALIZA-PRODUTO.
045900*---------------------------------
046000     MOVE ZEROS TO WS-POS-PRODUTO.
046100     PERFORM 3120-TESTA-PRODUTO THRU 3120-EXIT
046200             VARYING WS-SUB-PROD FROM 1 BY 1
046300             UNTIL WS-SUB-PROD > WS-QTD-PRODUTOS
046400                OR WS-POS-PRODUTO NOT = ZEROS.
046500 3110-EXIT.
046600     EXIT.
046700*
046800*---------------------------------
046900 3120-TESTA-PRODUTO.
047000*---------------------------------
047100     IF WS-PRD-ID (WS-SUB-PROD) = WS-ITM-PROD-PROCURADO
047200         MOVE WS-SUB-PROD TO WS-POS-PRODUTO
047300     END-IF.
047400 3120-EXIT.
047500     EXIT.
047600*
047700*---------------------------------
047800 4000-GRAVA-RESULTADO.
047900*---------------------------------
048000     MOVE CXN-PEDIDO-ID TO RES-PEDIDO-ID.
048100     IF WS-CANCEL-OK
048200         MOVE 'CANCELLED' TO RES-STATUS
048300         MOVE WS-PED-VALOR-TOTAL (WS-POS-PEDIDO)
048400             TO RES-VALOR-TOTAL
048500         MOVE SPACES TO RES-MOTIVO
048600         ADD 1 TO WS-QT-CANCEL-OK
048700     ELSE
048800         MOVE 'REJECTED' TO RES-STATUS
048900         MOVE ZEROS TO RES-VALOR-TOTAL
049000         MOVE WS-MOTIVO-REJEICAO TO RES-MOTIVO
049100         ADD 1 TO WS-QT-CANCEL-REJEIT
049200     END-IF.
049300     WRITE RES-ORDRES-AREA.
049400     PERFORM 6100-GRAVA-DETALHE THRU 6100-EXIT.
049500 4000-EXIT.
049600     EXIT.
049700*
049800*---------------------------------
049900 5000-GRAVA-PEDIDOS-SAIDA.
050000*---------------------------------
050100     MOVE WS-PED-ID (WS-IDX-PED)          TO ORS-ID.
050200     MOVE WS-PED-USUARIO-ID (WS-IDX-PED)   TO ORS-USUARIO-ID.
050300     MOVE WS-PED-VALOR-TOTAL (WS-IDX-PED)  TO ORS-VALOR-TOTAL.
050400     MOVE WS-PED-STATUS (WS-IDX-PED)       TO ORS-STATUS.
050500     MOVE WS-PED-DATA-CRIACAO (WS-IDX-PED) TO ORS-DATA-CRIACAO.
050600     MOVE WS-PED-HORA-CRIACAO (WS-IDX-PED) TO ORS-HORA-CRIACAO.
050700     MOVE WS-PED-QTD-ITENS (WS-IDX-PED)    TO ORS-QTD-ITENS.
050800     WRITE ORS-CABECALHO.
050900     PERFORM 5010-GRAVA-ITEM-SAIDA THRU 5010-EXIT
051000         VARYING WS-IDX-ITEM FROM 1 BY 1
051100         UNTIL WS-IDX-ITEM > WS-PED-QTD-ITENS (WS-IDX-PED).
051200 5000-EXIT.
051300     EXIT.
051400*
051500*---------------------------------
051600 5010-GRAVA-ITEM-SAIDA.
051700*---------------------------------
051800     MOVE WS-PED-ID (WS-IDX-PED) TO ITS-PEDIDO-ID.
051900     MOVE WS-PED-ITM-PRODUTO-ID (WS-IDX-PED WS-IDX-ITEM)
052000         TO ITS-PRODUTO-ID.
052100     MOVE WS-PED-ITM-PRODUTO-NOME (WS-IDX-PED WS-IDX-ITEM)
052200         TO ITS-PRODUTO-NOME.
052300     MOVE WS-PED-ITM-QUANTIDADE (WS-IDX-PED WS-IDX-ITEM)
052400         TO ITS-QUANTIDADE.
052500     MOVE WS-PED-ITM-PRECO (WS-IDX-PED WS-IDX-ITEM) TO ITS-PRECO.
052600     MOVE WS-PED-ITM-TOTAL (WS-IDX-PED WS-IDX-ITEM) TO ITS-TOTAL.
052700     WRITE ITS-REGISTRO.
052800 5010-EXIT.
052900     EXIT.
053000*
053100*---------------------------------
053200 6000-WRITE-SUMMARY.
053300*---------------------------------
053400     MOVE WS-QT-CANCEL-OK     TO TOT-CANCEL-OK.
053500     MOVE WS-QT-CANCEL-REJEIT TO TOT-CANCEL-REJEIT.
053600     WRITE WS-LINHA-RELATORIO FROM WS-TOTAIS-LINHA
053700         AFTER ADVANCING 2 LINES.
053800 6000-EXIT.
053900     EXIT.
054000*
054100*---------------------------------
054200 6100-GRAVA-DETALHE.
054300*---------------------------------
054400     MOVE RES-PEDIDO-ID     TO DET-ORDER-ID.
054500     MOVE RES-STATUS        TO DET-STATUS.
054600     MOVE RES-VALOR-TOTAL   TO DET-VALOR.
054700     MOVE RES-MOTIVO        TO DET-REASON.
054800     WRITE WS-LINHA-RELATORIO FROM WS-DET-LINHA
054900         AFTER ADVANCING 1 LINES.
055000 6100-EXIT.
055100     EXIT.
055200*
055300*---------------------------------
055400 9999-ENCERRA-PROCESSAMENTO.
055500*---------------------------------
055600     CLOSE PRODUCT-FILE.
055700     CLOSE ORDER-MASTER-IN-FILE.
055800     CLOSE ORDER-CANCEL-FILE.
055900     CLOSE ORDER-MASTER-OUT-FILE.
056000     CLOSE ORDER-RESULT-FILE.
056100     CLOSE ORDER-SUMMARY-FILE.
056200 9999-EXIT.
056300     EXIT.
