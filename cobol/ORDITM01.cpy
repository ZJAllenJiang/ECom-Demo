000100******************************************************************
000200***                                                            ***
000300***   COPYBOOK   : ORDITM01                                    ***
000400***   SISTEMA    : CVR - CATALOGO / VENDAS VAREJO              ***
000500***   DESCRICAO  : LAYOUT DO ITEM DE PEDIDO (ORDER-ITEM)       ***
000600***                REPETE ORDT-QTD-ITENS VEZES APOS O          ***
000700***                CABECALHO ORDHDR01                          ***
000800***   ARQUIVO    : ORDER-IN-FILE / ORDER-OUT-FILE              ***
000900***                (DD ORDIN / ORDOUT)                         ***
001000***   TAM.REG.   : 0087 BYTES                                  ***
001100***                                                            ***
001200******************************************************************
001300***                   DESCRICAO DOS CAMPOS                     ***
001400***------------------------------------------------------------***
001500*** CAMPO                | DESCRICAO                           ***
001600***----------------------+----------------------------------- ***
001700*** ITM-PEDIDO-ID        | CHAVE DO PEDIDO PAI                 ***
001800***----------------------+----------------------------------- ***
001900*** ITM-PRODUTO-ID       | PRODUTO COMPRADO NESTA LINHA        ***
002000***----------------------+----------------------------------- ***
002100*** ITM-PRODUTO-NOME     | NOME DO PRODUTO (DENORMALIZADO NA   ***
002200***                      | DATA DO PEDIDO)                     ***
002300***----------------------+----------------------------------- ***
002400*** ITM-QUANTIDADE       | UNIDADES PEDIDAS NESTA LINHA        ***
002500***----------------------+----------------------------------- ***
002600*** ITM-PRECO            | PRECO UNITARIO NA DATA DO PEDIDO    ***
002700***----------------------+----------------------------------- ***
002800*** ITM-TOTAL            | ITM-QUANTIDADE * ITM-PRECO          ***
002900***                      | (CALCULADO, NAO E CAMPO DE ENTRADA) ***
003000***------------------------------------------------------------***
003100***                     LOG DE MANUTENCAO                      ***
003200***------------------------------------------------------------***
003300***   DATA   | MARCA | RESP            | MOTIVO                ***
003400***----------+-------+-----------------+-----------------------***
003500*** 02/09/85 | VRS001| J.R.SANTOS      | CRIACAO DO COPYBOOK   ***
003600*** 14/04/93 | VRS002| M.C.FERREIRA    | INCLUI ITM-TOTAL      ***
003700***          |       |                 | (ANTES CALCULADO SO   ***
003800***          |       |                 | EM WORKING-STORAGE)   ***
003900***------------------------------------------------------------***
004000 01  ITM-REGISTRO.
004100     05  ITM-CHAVE.
004200         10  ITM-PEDIDO-ID           PIC  9(0009).
004300         10  ITM-PRODUTO-ID          PIC  9(0009).
004400     05  ITM-DADOS.
004500         10  ITM-PRODUTO-NOME        PIC  X(0040).
004600         10  ITM-QUANTIDADE          PIC  S9(0005).
004700         10  ITM-PRECO               PIC  S9(0007)V99.
004800         10  ITM-TOTAL               PIC  S9(0009)V99.
004900     05  FILLER REDEFINES ITM-DADOS.
005000         10  FILLER                  PIC  X(0040).
005100         10  ITM-QUANTIDADE-R        PIC  S9(0005).
005200         10  ITM-VALORES-R.
005300             15  ITM-PRECO-R         PIC  S9(0007)V99.
005400             15  ITM-TOTAL-R         PIC  S9(0009)V99.
005500     05  FILLER                      PIC  X(0004).
005600*
005700*    VRS002 - ITM-TOTAL PASSOU A FAZER PARTE DO LAYOUT GRAVADO
005800*              NO ORDER-OUT-FILE, DE FORMA QUE O RELATORIO DE
005900*              LOTE NAO PRECISE RECALCULAR LINHA A LINHA.
006000*
