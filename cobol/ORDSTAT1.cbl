000100*===============================================================*
000200* PROGRAMA  : ORDSTAT1
000300* ANALISTA  : J.R.ALVES
000400* DATA      : 03/04/1992
000500* SISTEMA   : CVR - CATALOGO / VENDAS VAREJO
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 08 - PSOSE600 - COBOL BATCH PADRAO CVR
000800* AMBIENTE   : BATCH
000900* OBJETIVO  : APLICAR AS MUDANCAS DE STATUS SOLICITADAS CONTRA O
001000*             MESTRE DE PEDIDOS (SOBRESCRITA INCONDICIONAL, SEM
001100*             CRITICA DE TRANSICAO DE ESTADO), E EM SEGUIDA
001200*             DISPARAR A ROTINA DE DESVIO POR STATUS QUE SIMULA O
001300*             TRATAMENTO DADO PELO CONSUMIDOR DE MENSAGENS DE
001400*             PEDIDO (PREPARO PARA EXPEDICAO, AVISO DE EXPEDICAO,
001500*             CONFIRMACAO DE ENTREGA OU BAIXA DE CANCELAMENTO).
001600* OBSERVACAO: O MESTRE DE PEDIDOS E LIDO POR INTEIRO PARA TABELA
001700*             EM WORKING-STORAGE (NAO HA ACESSO INDEXADO NESTE
001800*             AMBIENTE) E REGRAVADO POR INTEIRO AO FINAL DO LOTE.
001900*             A ROTINA DE DESVIO (EVALUATE) NAO EXECUTA CALCULO
002000*             ALGUM; APENAS CONTA QUANTAS VEZES CADA RAMO FOI
002100*             ACIONADO, PARA CONFERENCIA NO RESUMO DO LOTE.
002200*----------------------------------------------------------------
002300* VRS001 J.R.ALVES     03/04/1992 - IMPLANTACAO
002400* VRS002 M.C.FERREIRA  21/09/1998 - REVISAO ANO 2000 - SEM CAMPO
002500*                                   DE DATA NESTE PROGRAMA, NADA
002600*                                   A AJUSTAR
002700* VRS003 A.B.NUNES     18/06/2001 - INCLUI CONTADORES POR RAMO DE
002800*                                   DESVIO (STX-EMBARQUE, ETC) NO
002900*                                   RESUMO, A PEDIDO DA AREA DE
003000*                                   LOGISTICA, CHAMADO CVR-4417
003100* VRS004 R.M.COUTO     09/08/2005 - AUDITORIA DE PADROES (CVR-6200)
003200*                                   RETIRA DO SPECIAL-NAMES A CLASS
003300*                                   DE STATUS VALIDO, QUE NUNCA
003400*                                   CHEGOU A SER REFERENCIADA NO
003500*                                   PROCEDURE DIVISION
003600*===============================================================*
003700*
003800*************************
003900 IDENTIFICATION DIVISION.
004000*************************
004100 PROGRAM-ID.     ORDSTAT1.
004200 AUTHOR.         VALTER SIQUEIRA.
004300 INSTALLATION.   CVR - CATALOGO E VENDAS VAREJO.
004400 DATE-WRITTEN.   03/04/1992.
004500 DATE-COMPILED.
004600 SECURITY.       CONFIDENCIAL - USO INTERNO CVR.
004700*
004800***********************
004900 ENVIRONMENT  DIVISION.
005000***********************
005100*
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-370.
005400 OBJECT-COMPUTER. IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     SWITCH UPSI-0 ON STATUS IS WS-MODO-TESTE
005800                   OFF STATUS IS WS-MODO-PRODUCAO.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ORDER-MASTER-IN-FILE  ASSIGN TO ORDMSTI
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS IS WS-FS-MESTIN.
006500     SELECT ORDER-STATUS-FILE  ASSIGN TO ORDSTX
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS IS WS-FS-ORDSTX.
006800     SELECT ORDER-MASTER-OUT-FILE ASSIGN TO ORDMSTO
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS IS WS-FS-MESTOU.
007100     SELECT ORDER-RESULT-FILE  ASSIGN TO ORDSRES
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS IS WS-FS-ORDRES.
007400     SELECT ORDER-SUMMARY-FILE ASSIGN TO ORDSSUM
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS IS WS-FS-ORDSUM.
007700*
007800****************
007900 DATA  DIVISION.
008000****************
008100*
008200 FILE SECTION.
008300*
008400 FD  ORDER-MASTER-IN-FILE
008500     LABEL RECORDS ARE STANDARD
008600     RECORDING MODE IS F.
008700 COPY ORDHDR01.
008800 COPY ORDITM01.
008900*
009000 FD  ORDER-STATUS-FILE
009100     LABEL RECORDS ARE STANDARD
009200     RECORDING MODE IS F.
009300 COPY ORDSTX01.
009400*
009500 FD  ORDER-MASTER-OUT-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORDING MODE IS F.
009800 COPY ORDHDR01 REPLACING ==ORD-== BY ==ORS-==.
009900 COPY ORDITM01 REPLACING ==ITM-== BY ==ITS-==.
010000*
010100 FD  ORDER-RESULT-FILE
010200     LABEL RECORDS ARE STANDARD
010300     RECORDING MODE IS F.
010400 COPY RESORD01.
010500*
010600 FD  ORDER-SUMMARY-FILE
010700     LABEL RECORDS ARE STANDARD
010800     RECORDING MODE IS F.
010900 01  WS-LINHA-RELATORIO          PIC  X(0132).
011000*
011100*-----------------------*
011200 WORKING-STORAGE SECTION.
011300*-----------------------*
011400 77  WS-FS-MESTIN                PIC  X(0002) VALUE '00'.
011500 77  WS-FS-ORDSTX                PIC  X(0002) VALUE '00'.
011600 77  WS-FS-MESTOU                PIC  X(0002) VALUE '00'.
011700 77  WS-FS-ORDRES                PIC  X(0002) VALUE '00'.
011800 77  WS-FS-ORDSUM                PIC  X(0002) VALUE '00'.
011900*
012000 01  WS-SWITCHES.
012100     05  WS-SW-FIM-MESTRE        PIC  X(0001) VALUE 'N'.
012200         88  WS-FIM-CARGA-MESTRE        VALUE 'S'.
012300     05  WS-SW-FIM-TRANSACAO     PIC  X(0001) VALUE 'N'.
012400         88  WS-FIM-TRANSACOES          VALUE 'S'.
012500     05  WS-SW-TRANSACAO         PIC  X(0001) VALUE 'S'.
012600         88  WS-TRANSACAO-OK            VALUE 'S'.
012700         88  WS-TRANSACAO-REJEITADA     VALUE 'N'.
012800     05  WS-SW-MODO              PIC  X(0001) VALUE 'P'.
012900         88  WS-MODO-TESTE              VALUE 'T'.
013000         88  WS-MODO-PRODUCAO           VALUE 'P'.
013100     05  FILLER                  PIC  X(0004).
013200*
013300*    CONTADORES E SUBSCRITOS DO LOTE
013400*
013500 01  WS-CONTADORES.
013600     05  WS-QT-STATUS-OK         PIC S9(0007) COMP VALUE ZEROS.
013700     05  WS-QT-STATUS-REJEIT     PIC S9(0007) COMP VALUE ZEROS.
013800     05  WS-QT-RAMO-EMBARQUE     PIC S9(0007) COMP VALUE ZEROS.
013900     05  WS-QT-RAMO-EXPEDIDO     PIC S9(0007) COMP VALUE ZEROS.
014000     05  WS-QT-RAMO-ENTREGUE     PIC S9(0007) COMP VALUE ZEROS.
014100     05  WS-QT-RAMO-CANCELADO    PIC S9(0007) COMP VALUE ZEROS.
014200     05  WS-QT-RAMO-NENHUM       PIC S9(0007) COMP VALUE ZEROS.
014300     05  WS-IDX-PED              PIC S9(0004) COMP VALUE ZEROS.
014400     05  WS-IDX-ITEM             PIC S9(0004) COMP VALUE ZEROS.
014500     05  WS-SUB-PED              PIC S9(0004) COMP VALUE ZEROS.
014600     05  WS-QTD-PEDIDOS          PIC S9(0004) COMP VALUE ZEROS.
014700     05  WS-POS-PEDIDO           PIC S9(0004) COMP VALUE ZEROS.
014800     05  FILLER                  PIC  X(0006).
014900*
015000*    MOTIVO DE REJEICAO DA TRANSACAO CORRENTE
015100*
015200 01  WS-MOTIVO-REJEICAO          PIC  X(0040) VALUE SPACES.
015300*
015400*    TABELA DO MESTRE DE PEDIDOS, CARREGADA POR INTEIRO A PARTIR
015500*    DO ORDER-MASTER-IN-FILE (SAIDA DO ORDPOST1 OU DO ORDCNCL1) E
015600*    REGRAVADA POR INTEIRO NO ORDER-MASTER-OUT-FILE JA COM OS
015700*    STATUS ATUAIS. LIMITE DE 0500 PEDIDOS / 0020 ITENS/PEDIDO.
015800*
015900 01  WS-TABELA-PEDIDOS.
016000     05  WS-PEDIDO-LINHA OCCURS 0500 TIMES
016100                          INDEXED BY WS-IDX-PED-TAB.
016200         10  WS-PED-ID               PIC  9(0009).
016300         10  WS-PED-USUARIO-ID       PIC  9(0009).
016400         10  WS-PED-VALOR-TOTAL      PIC S9(0009)V99.
016500         10  WS-PED-STATUS           PIC  X(0010).
016600         10  WS-PED-DATA-CRIACAO     PIC  X(0008).
016700         10  WS-PED-HORA-CRIACAO     PIC  X(0006).
016800         10  WS-PED-QTD-ITENS        PIC  9(0003).
016900         10  WS-PED-ITEM-LINHA OCCURS 0020 TIMES.
017000             15  WS-PED-ITM-PRODUTO-ID    PIC  9(0009).
017100             15  WS-PED-ITM-PRODUTO-NOME  PIC  X(0040).
017200             15  WS-PED-ITM-QUANTIDADE    PIC S9(0005).
017300             15  WS-PED-ITM-PRECO         PIC S9(0007)V99.
017400             15  WS-PED-ITM-TOTAL         PIC S9(0009)V99.
017500*
017600*    AREA DE TRABALHO DO NOVO STATUS, COM REDEFINES PARA A
017700*    VERIFICACAO DO RAMO DE DESVIO PELO PRIMEIRO CARACTERE
017800*    (AGILIZA A EVALUATE NOS CASOS MAIS FREQUENTES).
017900*
018000 01  WS-STATUS-TRABALHO.
018100     05  WS-STATUS-COMPLETO      PIC  X(0010).
018200     05  FILLER REDEFINES WS-STATUS-COMPLETO.
018300         10  WS-STATUS-1A-LETRA  PIC  X(0001).
018400         10  FILLER              PIC  X(0009).
018500*
018600*    CABECALHOS DO RELATORIO ORDER STATUS BATCH SUMMARY (ORDSSUM)
018700*
018800 01  WS-CAB1.
018900     05  FILLER                  PIC  X(0001) VALUE ' '.
019000     05  FILLER                  PIC  X(0040)
019100                                  VALUE 'CVR - CATALOGO / VENDAS VAREJO'.
019200     05  FILLER                  PIC  X(0091)
019300             VALUE 'ORDER STATUS BATCH SUMMARY'.
019400*
019500 01  WS-CAB2.
019600     05  FILLER                  PIC  X(0001) VALUE ' '.
019700     05  FILLER                  PIC  X(0009) VALUE 'ORDER-ID'.
019800     05  FILLER                  PIC  X(0003) VALUE SPACES.
019900     05  FILLER                  PIC  X(0010) VALUE 'STATUS'.
020000     05  FILLER                  PIC  X(0005) VALUE SPACES.
020100     05  FILLER                  PIC  X(0015) VALUE 'TOTAL-AMOUNT'.
020200     05  FILLER                  PIC  X(0005) VALUE SPACES.
020300     05  FILLER                  PIC  X(0040) VALUE 'REASON'.
020400     05  FILLER                  PIC  X(0044) VALUE SPACES.
020500*
020600 01  WS-DET-LINHA.
020700     05  FILLER                  PIC  X(0001) VALUE ' '.
020800     05  DET-ORDER-ID            PIC  Z(0008)9.
020900     05  FILLER                  PIC  X(0003) VALUE SPACES.
021000     05  DET-STATUS              PIC  X(0010).
021100     05  FILLER                  PIC  X(0005) VALUE SPACES.
021200     05  DET-VALOR               PIC  Z(0007)9.99.
021300     05  FILLER                  PIC  X(0005) VALUE SPACES.
021400     05  DET-REASON              PIC  X(0040).
021500     05  FILLER                  PIC  X(0044) VALUE SPACES.
021600*
021700 01  WS-TOTAIS-LINHA-1.
021800     05  FILLER                  PIC  X(0001) VALUE ' '.
021900     05  FILLER                  PIC  X(0024)
022000             VALUE 'STATUS ALTERADOS......:'.
022100     05  TOT-STATUS-OK           PIC  Z(0006)9.
022200     05  FILLER                  PIC  X(0005) VALUE SPACES.
022300     05  FILLER                  PIC  X(0024)
022400             VALUE 'STATUS REJEITADOS.....:'.
022500     05  TOT-STATUS-REJEIT       PIC  Z(0006)9.
022600     05  FILLER                  PIC  X(0059) VALUE SPACES.
022700*
022800 01  WS-TOTAIS-LINHA-2.
022900     05  FILLER                  PIC  X(0001) VALUE ' '.
023000     05  FILLER                  PIC  X(0024)
023100             VALUE 'RAMO EMBARQUE.........:'.
023200     05  TOT-RAMO-EMBARQUE       PIC  Z(0006)9.
023300     05  FILLER                  PIC  X(0005) VALUE SPACES.
023400     05  FILLER                  PIC  X(0024)
023500             VALUE 'RAMO EXPEDIDO.........:'.
023600     05  TOT-RAMO-EXPEDIDO       PIC  Z(0006)9.
023700     05  FILLER                  PIC  X(0059) VALUE SPACES.
023800*
023900 01  WS-TOTAIS-LINHA-3.
024000     05  FILLER                  PIC  X(0001) VALUE ' '.
024100     05  FILLER                  PIC  X(0024)
024200             VALUE 'RAMO ENTREGUE.........:'.
024300     05  TOT-RAMO-ENTREGUE       PIC  Z(0006)9.
024400     05  FILLER                  PIC  X(0005) VALUE SPACES.
024500     05  FILLER                  PIC  X(0024)
024600             VALUE 'RAMO CANCELADO........:'.
024700     05  TOT-RAMO-CANCELADO      PIC  Z(0006)9.
024800     05  FILLER                  PIC  X(0059) VALUE SPACES.
024900*
025000*********************
025100 PROCEDURE  DIVISION.
025200*********************
025300*
025400*---------------------------------
025500 0000-PROCESSAMENTO-PRINCIPAL.
025600*---------------------------------
025700     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-EXIT.
025800     PERFORM 0210-CARREGA-PEDIDOS THRU 0210-EXIT
025900         UNTIL WS-FIM-CARGA-MESTRE.
026000     PERFORM 0300-LE-PROX-TRANSACAO THRU 0300-EXIT.
026100     PERFORM 1000-PROCESSA-TRANSACAO THRU 1000-EXIT
026200         UNTIL WS-FIM-TRANSACOES.
026300     PERFORM 5000-GRAVA-PEDIDOS-SAIDA THRU 5000-EXIT
026400         VARYING WS-IDX-PED FROM 1 BY 1
026500         UNTIL WS-IDX-PED > WS-QTD-PEDIDOS.
026600     PERFORM 6000-WRITE-SUMMARY THRU 6000-EXIT.
026700     PERFORM 9999-ENCERRA-PROCESSAMENTO THRU 9999-EXIT.
026800     STOP RUN.
026900*
027000*---------------------------------
027100 0100-ABRE-ARQUIVOS.
027200*---------------------------------
027300     OPEN INPUT  ORDER-MASTER-IN-FILE.
027400     OPEN INPUT  ORDER-STATUS-FILE.
027500     OPEN OUTPUT ORDER-MASTER-OUT-FILE.
027600     OPEN OUTPUT ORDER-RESULT-FILE.
027700     OPEN OUTPUT ORDER-SUMMARY-FILE.
027800     WRITE WS-LINHA-RELATORIO FROM WS-CAB1
027900         AFTER ADVANCING PAGE.
028000     WRITE WS-LINHA-RELATORIO FROM WS-CAB2
028100         AFTER ADVANCING 2 LINES.
028200 0100-EXIT.
028300     EXIT.
028400*
028500*---------------------------------
028600 0210-CARREGA-PEDIDOS.
028700*---------------------------------
028800     READ ORDER-MASTER-IN-FILE INTO ORD-CABECALHO
028900         AT END SET WS-FIM-CARGA-MESTRE TO TRUE
029000     END-READ.
029100     IF NOT WS-FIM-CARGA-MESTRE
029200         ADD 1 TO WS-QTD-PEDIDOS
029300         SET WS-IDX-PED-TAB TO WS-QTD-PEDIDOS
029400         MOVE ORD-ID            TO WS-PED-ID (WS-IDX-PED-TAB)
029500         MOVE ORD-USUARIO-ID    TO WS-PED-USUARIO-ID
029600                                              (WS-IDX-PED-TAB)
029700         MOVE ORD-VALOR-TOTAL   TO WS-PED-VALOR-TOTAL
029800                                              (WS-IDX-PED-TAB)
029900         MOVE ORD-STATUS        TO WS-PED-STATUS (WS-IDX-PED-TAB)
030000         MOVE ORD-DATA-CRIACAO  TO WS-PED-DATA-CRIACAO
030100                                              (WS-IDX-PED-TAB)
030200         MOVE ORD-HORA-CRIACAO  TO WS-PED-HORA-CRIACAO
030300                                              (WS-IDX-PED-TAB)
030400         MOVE ORD-QTD-ITENS     TO WS-PED-QTD-ITENS
030500                                              (WS-IDX-PED-TAB)
030600         PERFORM 0220-CARREGA-ITEM-PEDIDO THRU 0220-EXIT
030700             VARYING WS-SUB-PED FROM 1 BY 1
030800             UNTIL WS-SUB-PED > ORD-QTD-ITENS
030900     END-IF.
031000 0210-EXIT.
031100     EXIT.
031200*
031300*---------------------------------
031400 0220-CARREGA-ITEM-PEDIDO.
031500*---------------------------------
031600     READ ORDER-MASTER-IN-FILE INTO ITM-REGISTRO
031700         AT END SET WS-FIM-CARGA-MESTRE TO TRUE
031800     END-READ.
031900     IF NOT WS-FIM-CARGA-MESTRE
032000         MOVE ITM-PRODUTO-ID   TO WS-PED-ITM-PRODUTO-ID
032100                                (WS-IDX-PED-TAB WS-SUB-PED)
032200         MOVE ITM-PRODUTO-NOME TO WS-PED-ITM-PRODUTO-NOME
032300                                (WS-IDX-PED-TAB WS-SUB-PED)
032400         MOVE ITM-QUANTIDADE   TO WS-PED-ITM-QUANTIDADE
032500                                (WS-IDX-PED-TAB WS-SUB-PED)
032600         MOVE ITM-PRECO        TO WS-PED-ITM-PRECO
032700                                (WS-IDX-PED-TAB WS-SUB-PED)
032800         MOVE ITM-TOTAL        TO WS-PED-ITM-TOTAL
032900                                (WS-IDX-PED-TAB WS-SUB-PED)
033000     END-IF.
033100 0220-EXIT.
033200     EXIT.
033300*
033400*---------------------------------
033500 0300-LE-PROX-TRANSACAO.
033600*---------------------------------
033700     READ ORDER-STATUS-FILE
033800         AT END SET WS-FIM-TRANSACOES TO TRUE
033900     END-READ.
034000 0300-EXIT.
034100     EXIT.
034200*
034300*---------------------------------
034400 1000-PROCESSA-TRANSACAO.
034500*---------------------------------
034600     SET WS-TRANSACAO-OK TO TRUE.
034700     MOVE SPACES TO WS-MOTIVO-REJEICAO.
034800     PERFORM 2000-LOCALIZA-PEDIDO THRU 2000-EXIT.
034900     IF WS-POS-PEDIDO = ZEROS
035000         SET WS-TRANSACAO-REJEITADA TO TRUE
035100         MOVE 'Order not found' TO WS-MOTIVO-REJEICAO
035200     ELSE
035300         PERFORM 3000-ATUALIZA-STATUS THRU 3000-EXIT
035400     END-IF.
035500     PERFORM 4000-GRAVA-RESULTADO THRU 4000-EXIT.
035600     PERFORM 0300-LE-PROX-TRANSACAO THRU 0300-EXIT.
035700 1000-EXIT.
035800     EXIT.
035900*
036000*---------------------------------
036100 2000-LOCALIZA-PEDIDO.
036200*---------------------------------
036300     MOVE ZEROS TO WS-POS-PEDIDO.
036400     PERFORM 2010-TESTA-PEDIDO THRU 2010-EXIT
036500             VARYING WS-SUB-PED FROM 1 BY 1
036600             UNTIL WS-SUB-PED > WS-QTD-PEDIDOS
036700                OR WS-POS-PEDIDO NOT = ZEROS.
036800 2000-EXIT.
036900     EXIT.
037000*
037100*---------------------------------
037200 2010-TESTA-PEDIDO.
037300*---------------------------------
037400     IF WS-PED-ID (WS-SUB-PED) = STX-PEDIDO-ID
037500         MOVE WS-SUB-PED TO WS-POS-PEDIDO
037600     END-IF.
037700 2010-EXIT.
037800     EXIT.
037900*
038000*---------------------------------
038100 3000-ATUALIZA-STATUS.
038200*---------------------------------
038300*    RULE #4 - SOBRESCREVE O STATUS DO PEDIDO PELO VALOR
038400*    RECEBIDO NA TRANSACAO, SEM CRITICA DE TRANSICAO.
038500     MOVE STX-NOVO-STATUS TO WS-PED-STATUS (WS-POS-PEDIDO).
038600     MOVE STX-NOVO-STATUS TO WS-STATUS-COMPLETO.
038700     PERFORM 3100-DESVIO-POR-STATUS THRU 3100-EXIT.
038800 3000-EXIT.
038900     EXIT.
039000*
039100*---------------------------------
039200 3100-DESVIO-POR-STATUS.
039300*---------------------------------
039400*    RULE #5 - DESVIO DE CONTROLE PELO STATUS CORRENTE, NOS
039500*    MOLDES DO CONSUMIDOR DE MENSAGENS DE PEDIDO. CADA RAMO E
039600*    SIMPLES CONTAGEM, SEM CALCULO ADICIONAL.
039700     EVALUATE WS-STATUS-COMPLETO
039800         WHEN 'PROCESSING'
039900*            PREPARO PARA EXPEDICAO
040000             ADD 1 TO WS-QT-RAMO-EMBARQUE
040100         WHEN 'SHIPPED'
040200*            AVISO DE EXPEDICAO AO CLIENTE
040300             ADD 1 TO WS-QT-RAMO-EXPEDIDO
040400         WHEN 'DELIVERED'
040500*            CONFIRMACAO DE ENTREGA
040600             ADD 1 TO WS-QT-RAMO-ENTREGUE
040700         WHEN 'CANCELLED'
040800*            BAIXA DE CANCELAMENTO
040900             ADD 1 TO WS-QT-RAMO-CANCELADO
041000         WHEN OTHER
041100*            NENHUM RAMO ACIONADO
041200             ADD 1 TO WS-QT-RAMO-NENHUM
041300     END-EVALUATE.
041400 3100-EXIT.
041500     EXIT.
041600*
041700*---------------------------------
041800 4000-GRAVA-RESULTADO.
041900*---------------------------------
042000     MOVE STX-PEDIDO-ID TO RES-PEDIDO-ID.
042100     IF WS-TRANSACAO-OK
042200         MOVE WS-PED-STATUS (WS-POS-PEDIDO) TO RES-STATUS
042300         MOVE WS-PED-VALOR-TOTAL (WS-POS-PEDIDO)
042400             TO RES-VALOR-TOTAL
042500         MOVE SPACES TO RES-MOTIVO
042600         ADD 1 TO WS-QT-STATUS-OK
042700     ELSE
042800         MOVE 'REJECTED' TO RES-STATUS
042900         MOVE ZEROS TO RES-VALOR-TOTAL
043000         MOVE WS-MOTIVO-REJEICAO TO RES-MOTIVO
043100         ADD 1 TO WS-QT-STATUS-REJEIT
043200     END-IF.
043300     WRITE RES-ORDRES-AREA.
043400     PERFORM 6100-GRAVA-DETALHE THRU 6100-EXIT.
043500 4000-EXIT.
043600     EXIT.
043700*
043800*---------------------------------
043900 5000-GRAVA-PEDIDOS-SAIDA.
044000*---------------------------------
044100     MOVE WS-PED-ID (WS-IDX-PED)          TO ORS-ID.
044200     MOVE WS-PED-USUARIO-ID (WS-IDX-PED)   TO ORS-USUARIO-ID.
044300     MOVE WS-PED-VALOR-TOTAL (WS-IDX-PED)  TO ORS-VALOR-TOTAL.
044400     MOVE WS-PED-STATUS (WS-IDX-PED)       TO ORS-STATUS.
044500     MOVE WS-PED-DATA-CRIACAO (WS-IDX-PED) TO ORS-DATA-CRIACAO.
044600     MOVE WS-PED-HORA-CRIACAO (WS-IDX-PED) TO ORS-HORA-CRIACAO.
044700     MOVE WS-PED-QTD-ITENS (WS-IDX-PED)    TO ORS-QTD-ITENS.
044800     WRITE ORS-CABECALHO.
044900     PERFORM 5010-GRAVA-ITEM-SAIDA THRU 5010-EXIT
045000         VARYING WS-IDX-ITEM FROM 1 BY 1
045100         UNTIL WS-IDX-ITEM > WS-PED-QTD-ITENS (WS-IDX-PED).
045200 5000-EXIT.
045300     EXIT.
045400*
045500*---------------------------------
045600 5010-GRAVA-ITEM-SAIDA.
045700*---------------------------------
045800     MOVE WS-PED-ID (WS-IDX-PED) TO ITS-PEDIDO-ID.
045900     MOVE WS-PED-ITM-PRODUTO-ID (WS-IDX-PED WS-IDX-ITEM)
046000         TO ITS-PRODUTO-ID.
046100     MOVE WS-PED-ITM-PRODUTO-NOME (WS-IDX-PED WS-IDX-ITEM)
046200         TO ITS-PRODUTO-NOME.
046300     MOVE WS-PED-ITM-QUANTIDADE (WS-IDX-PED WS-IDX-ITEM)
046400         TO ITS-QUANTIDADE.
046500     MOVE WS-PED-ITM-PRECO (WS-IDX-PED WS-IDX-ITEM) TO ITS-PRECO.
046600     MOVE WS-PED-ITM-TOTAL (WS-IDX-PED WS-IDX-ITEM) TO ITS-TOTAL.
046700     WRITE ITS-REGISTRO.
046800 5010-EXIT.
046900     EXIT.
047000*
047100*---------------------------------
047200 6000-WRITE-SUMMARY.
047300*---------------------------------
047400     MOVE WS-QT-STATUS-OK       TO TOT-STATUS-OK.
047500     MOVE WS-QT-STATUS-REJEIT   TO TOT-STATUS-REJEIT.
047600     MOVE WS-QT-RAMO-EMBARQUE   TO TOT-RAMO-EMBARQUE.
047700     MOVE WS-QT-RAMO-EXPEDIDO   TO TOT-RAMO-EXPEDIDO.
047800     MOVE WS-QT-RAMO-ENTREGUE   TO TOT-RAMO-ENTREGUE.
047900     MOVE WS-QT-RAMO-CANCELADO  TO TOT-RAMO-CANCELADO.
048000     WRITE WS-LINHA-RELATORIO FROM WS-TOTAIS-LINHA-1
048100         AFTER ADVANCING 2 LINES.
048200     WRITE WS-LINHA-RELATORIO FROM WS-TOTAIS-LINHA-2
048300         AFTER ADVANCING 1 LINES.
048400     WRITE WS-LINHA-RELATORIO FROM WS-TOTAIS-LINHA-3
048500         AFTER ADVANCING 1 LINES.
048600 6000-EXIT.
048700     EXIT.
048800*
048900*---------------------------------
049000 6100-GRAVA-DETALHE.
049100*---------------------------------
049200     MOVE RES-PEDIDO-ID     TO DET-ORDER-ID.
049300     MOVE RES-STATUS        TO DET-STATUS.
049400     MOVE RES-VALOR-TOTAL   TO DET-VALOR.
049500     MOVE RES-MOTIVO        TO DET-REASON.
049600     WRITE WS-LINHA-RELATORIO FROM WS-DET-LINHA
049700         AFTER ADVANCING 1 LINES.
049800 6100-EXIT.
049900     EXIT.
050000*
050100*---------------------------------
050200 9999-ENCERRA-PROCESSAMENTO.
050300*---------------------------------
050400     CLOSE ORDER-MASTER-IN-FILE.
050500     CLOSE ORDER-STATUS-FILE.
050600     CLOSE ORDER-MASTER-OUT-FILE.
050700     CLOSE ORDER-RESULT-FILE.
050800     CLOSE ORDER-SUMMARY-FILE.
050900 9999-EXIT.
051000     EXIT.
