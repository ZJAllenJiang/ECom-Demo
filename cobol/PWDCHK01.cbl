000100*===============================================================*
000200* PROGRAMA  : PWDCHK01
000300* ANALISTA  : J.R.SANTOS
000400* DATA      : 11/05/1988
000500* SISTEMA   : CVR - CATALOGO / VENDAS VAREJO
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 07 - PSOSE600 - COBOL BATCH PADRAO CVR
000800* AMBIENTE   : BATCH (SUBPROGRAMA COMUM, CALL)
000900* OBJETIVO  : CENTRALIZAR A CRITICA DE COMPLEXIDADE DE SENHA DE
001000*             USUARIO (USR-SENHA), PARA QUE TODOS OS PROGRAMAS
001100*             DE CADASTRO E MANUTENCAO DE USUARIO APLIQUEM A
001200*             MESMA REGRA DE ACEITACAO.
001300* OBSERVACAO: NAO FAZ I/O DE ARQUIVO. RECEBE A SENHA INFORMADA
001400*             POR PARAMETRO, DEVOLVE INDICADOR DE VALIDA/
001500*             INVALIDA; NAO FAZ O "HASH" DA SENHA, ISSO E
001600*             ATRIBUICAO DO PROGRAMA CHAMADOR (USRREG01).
001700*----------------------------------------------------------------
001800* VRS001 J.R.SANTOS     11/05/1988 - IMPLANTACAO
001900* VRS002 L.C.PINTO      19/07/1999 - REVISAO ANO 2000 - SEM CAMPO
002000*                                    DE DATA NESTE PROGRAMA, NADA
002100*                                    A AJUSTAR
002200* VRS003 A.B.NUNES      22/05/2001 - AJUSTE NO TAMANHO MINIMO DE
002300*                                    SENHA DE 6 PARA 8 POSICOES
002400*                                    (SOLIC. SEGURANCA CVR-3390)
002500*===============================================================*
002600*
002700*************************
002800 IDENTIFICATION DIVISION.
002900*************************
003000 PROGRAM-ID.     PWDCHK01.
003100 AUTHOR.         VALTER SIQUEIRA.
003200 INSTALLATION.   CVR - CATALOGO E VENDAS VAREJO.
003300 DATE-WRITTEN.   11/05/1988.
003400 DATE-COMPILED.
003500 SECURITY.       CONFIDENCIAL - USO INTERNO CVR.
003600*
003700***********************
003800 ENVIRONMENT  DIVISION.
003900***********************
004000*
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     SWITCH UPSI-0 ON STATUS IS WS-MODO-TESTE
004600                   OFF STATUS IS WS-MODO-PRODUCAO.
004700*
004800****************
004900 DATA  DIVISION.
005000****************
005100*
005200*-----------------------*
005300 WORKING-STORAGE SECTION.
005400*-----------------------*
005500 01  WS-SWITCHES.
005600     05  WS-SW-MODO              PIC  X(0001) VALUE 'P'.
005700         88  WS-MODO-TESTE              VALUE 'T'.
005800         88  WS-MODO-PRODUCAO           VALUE 'P'.
005900     05  WS-SW-TEM-MAIUSCULA     PIC  X(0001) VALUE 'N'.
006000         88  WS-TEM-MAIUSCULA           VALUE 'S'.
006100     05  WS-SW-TEM-MINUSCULA     PIC  X(0001) VALUE 'N'.
006200         88  WS-TEM-MINUSCULA           VALUE 'S'.
006300     05  WS-SW-TEM-DIGITO        PIC  X(0001) VALUE 'N'.
006400         88  WS-TEM-DIGITO              VALUE 'S'.
006500     05  FILLER                  PIC  X(0006).
006600*
006700 01  WS-CONTADORES.
006800     05  WS-QT-CHAMADAS          PIC S9(0009) COMP VALUE ZEROS.
006900     05  WS-QT-SENHA-VALIDA      PIC S9(0009) COMP VALUE ZEROS.
007000     05  WS-QT-SENHA-INVALIDA    PIC S9(0009) COMP VALUE ZEROS.
007100     05  FILLER REDEFINES WS-QT-SENHA-INVALIDA.
007200         10  WS-QT-SENHA-INVAL-DEBUG PIC  9(0009).
007300     05  FILLER                  PIC  X(0008).
007400*
007500*    TAMANHO EFETIVO DA SENHA (SEM OS BRANCOS A DIREITA), E
007600*    SUBSCRITOS DE VARREDURA USADOS PELOS PARAGRAFOS 1000 E 2000.
007700*
007800 01  WS-AREA-TAMANHO.
007900     05  WS-LEN-SENHA            PIC S9(0004) COMP VALUE ZEROS.
008000     05  WS-SUB-POSICAO          PIC S9(0004) COMP VALUE ZEROS.
008100     05  WS-SUB-CARACTER         PIC S9(0004) COMP VALUE ZEROS.
008200     05  FILLER REDEFINES WS-SUB-CARACTER.
008300         10  FILLER              PIC  X(0002).
008400*
008500*    AREA DE TRABALHO PARA A SENHA RECEBIDA, REDEFINIDA COMO
008600*    TABELA DE CARACTERES PARA PERMITIR A VARREDURA POSICAO A
008700*    POSICAO SEM DEPENDER DE REFERENCE MODIFICATION NO CAMPO
008800*    DA LINKAGE.
008900*
009000 01  WS-SENHA-TRABALHO           PIC  X(0072) VALUE SPACES.
009100 01  FILLER REDEFINES WS-SENHA-TRABALHO.
009200     05  WS-SENHA-CARACTER OCCURS 0072 TIMES
009300                           PIC  X(0001).
009400*
009500*-----------------*
009600 LINKAGE SECTION.
009700*-----------------*
009800*
009900*    LAYOUT ATUAL DO PARAMETRO DO CALL (A PARTIR DA VRS001).
010000*
010100 01  LK-PWDCHK-PARMS.
010200     05  LK-PWDCHK-SENHA         PIC  X(0072).
010300     05  LK-PWDCHK-RETORNO       PIC  X(0001).
010400         88  LK-PWDCHK-VALIDA           VALUE '0'.
010500         88  LK-PWDCHK-INVALIDA         VALUE '1'.
010600     05  FILLER                  PIC  X(0004).
010700*
010800*    LAYOUT ANTIGO DO PARAMETRO, MANTIDO SOMENTE PARA FINS DE
010900*    DOCUMENTACAO DE ALGUM CALL REMANESCENTE ANTERIOR A VRS003
011000*    QUE AINDA NAO TENHA SIDO RECOMPILADO COM O NOVO TAMANHO
011100*    MINIMO; O PROGRAMA EM SI SO ENXERGA LK-PWDCHK-PARMS ACIMA.
011200*
011300 01  FILLER REDEFINES LK-PWDCHK-PARMS.
011400     05  LK-PWDCHK-SENHA-OLD     PIC  X(0072).
011500     05  LK-PWDCHK-RETORNO-OLD   PIC  X(0001).
011600     05  FILLER                  PIC  X(0004).
011700*
011800*********************
011900 PROCEDURE  DIVISION USING LK-PWDCHK-PARMS.
012000*********************
012100*
012200*---------------------------------
012300 0000-VERIFICA-SENHA.
012400*---------------------------------
012500     ADD 1 TO WS-QT-CHAMADAS.
012600     SET LK-PWDCHK-VALIDA TO TRUE.
012700     MOVE LK-PWDCHK-SENHA TO WS-SENHA-TRABALHO.
012800     PERFORM 1000-CALCULA-TAMANHO THRU 1000-EXIT.
012900*
013000*    RULE #12 - SENHA NULA, EM BRANCO OU COM MENOS DE 8
013100*    POSICOES EFETIVAS E SEMPRE INVALIDA, SEM NECESSIDADE DE
013200*    EXAMINAR AS CLASSES DE CARACTERES.
013300*
013400     IF WS-LEN-SENHA < 8
013500         SET LK-PWDCHK-INVALIDA TO TRUE
013600     ELSE
013700         PERFORM 2000-VERIFICA-CLASSES THRU 2000-EXIT
013800         IF WS-TEM-MAIUSCULA AND WS-TEM-MINUSCULA
013900                               AND WS-TEM-DIGITO
014000             CONTINUE
014100         ELSE
014200             SET LK-PWDCHK-INVALIDA TO TRUE
014300         END-IF
014400     END-IF.
014500     IF LK-PWDCHK-VALIDA
014600         ADD 1 TO WS-QT-SENHA-VALIDA
014700     ELSE
014800         ADD 1 TO WS-QT-SENHA-INVALIDA
014900     END-IF.
015000     GOBACK.
015100 0000-EXIT.
015200     EXIT.
015300*
015400*---------------------------------
015500 1000-CALCULA-TAMANHO.
015600*---------------------------------
015700*    VARRE A SENHA DE TRAS PARA FRENTE PROCURANDO A ULTIMA
015800*    POSICAO OCUPADA POR CARACTER DIFERENTE DE BRANCO; ESSA
015900*    POSICAO E O TAMANHO EFETIVO DA SENHA INFORMADA.
016000     MOVE 72 TO WS-SUB-POSICAO.
016100     PERFORM 1010-TESTA-POSICAO THRU 1010-EXIT
016200         VARYING WS-SUB-POSICAO FROM 72 BY -1
016300         UNTIL WS-SUB-POSICAO = 0
016400            OR WS-SENHA-CARACTER (WS-SUB-POSICAO) NOT = SPACE.
016500     MOVE WS-SUB-POSICAO TO WS-LEN-SENHA.
016600 1000-EXIT.
016700     EXIT.
016800*
016900*---------------------------------
017000 1010-TESTA-POSICAO.
017100*---------------------------------
017200     CONTINUE.
017300 1010-EXIT.
017400     EXIT.
017500*
017600*---------------------------------
017700 2000-VERIFICA-CLASSES.
017800*---------------------------------
017900*    VARRE AS POSICOES EFETIVAS DA SENHA MARCANDO A PRESENCA
018000*    DE LETRA MAIUSCULA, LETRA MINUSCULA E DIGITO.
018100     MOVE 'N' TO WS-SW-TEM-MAIUSCULA.
018200     MOVE 'N' TO WS-SW-TEM-MINUSCULA.
018300     MOVE 'N' TO WS-SW-TEM-DIGITO.
018400     PERFORM 2010-TESTA-CARACTER THRU 2010-EXIT
018500         VARYING WS-SUB-CARACTER FROM 1 BY 1
018600         UNTIL WS-SUB-CARACTER > WS-LEN-SENHA.
018700 2000-EXIT.
018800     EXIT.
018900*
019000*---------------------------------
019100 2010-TESTA-CARACTER.
019200*---------------------------------
019300     IF WS-SENHA-CARACTER (WS-SUB-CARACTER) IS ALPHABETIC-UPPER
019400         SET WS-TEM-MAIUSCULA TO TRUE
019500     END-IF.
019600     IF WS-SENHA-CARACTER (WS-SUB-CARACTER) IS ALPHABETIC-LOWER
019700         SET WS-TEM-MINUSCULA TO TRUE
019800     END-IF.
019900     IF WS-SENHA-CARACTER (WS-SUB-CARACTER) IS NUMERIC
020000         SET WS-TEM-DIGITO TO TRUE
020100     END-IF.
020200 2010-EXIT.
020300     EXIT.
020400*
