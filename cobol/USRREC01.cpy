000100******************************************************************
000200***                                                            ***
000300***   COPYBOOK   : USRREC01                                    ***
000400***   SISTEMA    : CVR - CATALOGO / VENDAS VAREJO              ***
000500***   DESCRICAO  : LAYOUT DO REGISTRO DE CADASTRO DE USUARIO   ***
000600***   ARQUIVO    : USER-IN-FILE / USER-OUT-FILE                ***
000700***                (DD USRIN / USROUT)                        ***
000800***   TAM.REG.   : 0258 BYTES                                  ***
000900***                                                            ***
001000******************************************************************
001100***                   DESCRICAO DOS CAMPOS                     ***
001200***------------------------------------------------------------***
001300*** CAMPO                | DESCRICAO                           ***
001400***----------------------+----------------------------------- ***
001500*** USR-ID               | CHAVE SURROGATE DO USUARIO          ***
001600***----------------------+----------------------------------- ***
001700*** USR-LOGIN            | NOME DE LOGIN, DEVE SER UNICO       ***
001800***----------------------+----------------------------------- ***
001900*** USR-EMAIL            | ENDERECO DE E-MAIL, DEVE SER UNICO  ***
002000***----------------------+----------------------------------- ***
002100*** USR-SENHA            | SENHA EM TEXTO CLARO NO MOMENTO DO  ***
002200***                      | CADASTRO (ENTRADA PARA O PASSO DE   ***
002300***                      | HASH, FORA DO ESCOPO DESTE LOTE)    ***
002400***----------------------+----------------------------------- ***
002500*** USR-PRIMEIRO-NOME    | PRIMEIRO NOME                       ***
002600***----------------------+----------------------------------- ***
002700*** USR-ULTIMO-NOME      | ULTIMO NOME (SOBRENOME)             ***
002800***----------------------+----------------------------------- ***
002900*** USR-DATA-CADASTRO    | DATA DO CADASTRO (AAAAMMDD)         ***
003000***----------------------+----------------------------------- ***
003100*** USR-HORA-CADASTRO    | HORA DO CADASTRO (HHMMSS)           ***
003200***------------------------------------------------------------***
003300***                     LOG DE MANUTENCAO                      ***
003400***------------------------------------------------------------***
003500***   DATA   | MARCA | RESP            | MOTIVO                ***
003600***----------+-------+-----------------+-----------------------***
003700*** 11/05/88 | VRS001| J.R.SANTOS      | CRIACAO DO COPYBOOK   ***
003800*** 03/10/94 | VRS002| V.L.SIQUEIRA    | AMPLIA USR-SENHA DE   ***
003900***          |       |                 | 040 PARA 072 POSICOES ***
004000***          |       |                 | (COMPATIVEL COM HASH  ***
004100***          |       |                 | DE SENHA FORTE)       ***
004200*** 19/07/99 | VRS003| L.C.PINTO       | REVISAO ANO 2000 -    ***
004300***          |       |                 | DATA JA EM AAAAMMDD   ***
004400***------------------------------------------------------------***
004500 01  USR-REGISTRO.
004600     05  USR-CHAVE.
004700         10  USR-ID                  PIC  9(0009).
004800     05  USR-DADOS.
004900         10  USR-LOGIN               PIC  X(0030).
005000         10  USR-EMAIL               PIC  X(0060).
005100         10  USR-SENHA               PIC  X(0072).
005200         10  USR-PRIMEIRO-NOME       PIC  X(0030).
005300         10  USR-ULTIMO-NOME         PIC  X(0030).
005400         10  USR-DATA-CADASTRO       PIC  X(0008).
005500         10  USR-HORA-CADASTRO       PIC  X(0006).
005600     05  FILLER REDEFINES USR-DADOS.
005700         10  USR-LOGIN-EMAIL-R.
005800             15  FILLER              PIC  X(0030).
005900             15  FILLER              PIC  X(0060).
006000         10  FILLER                  PIC  X(0146).
006100     05  FILLER                      PIC  X(0013).
006200*
006300*    VRS002 - USR-SENHA ORIGINALMENTE TINHA 040 POSICOES;
006400*              AMPLIADO PARA 072 A PEDIDO DA SEGURANCA DA
006500*              INFORMACAO PARA COMPORTAR SENHAS MAIS LONGAS.
006600*
