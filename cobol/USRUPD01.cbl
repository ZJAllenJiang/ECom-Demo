000100*===============================================================*
000200* PROGRAMA  : USRUPD01
000300* ANALISTA  : M.C.FERREIRA
000400* DATA      : 14/02/1993
000500* SISTEMA   : CVR - CATALOGO / VENDAS VAREJO
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 07 - PSOSE600 - COBOL BATCH PADRAO CVR
000800* AMBIENTE   : BATCH
000900* OBJETIVO  : APLICAR O LOTE DE SOLICITACOES DE ATUALIZACAO DE
001000*             CADASTRO DE USUARIO (USER-UPDATE-FILE) CONTRA O
001100*             CADASTRO VIGENTE (SAIDA DO USRREG01 OU DE UMA
001200*             RODADA ANTERIOR DESTE PROPRIO PROGRAMA), GERANDO
001300*             UM NOVO CADASTRO COMPLETO, O ARQUIVO DE RESULTADO
001400*             POR USUARIO E O RELATORIO RESUMO DO LOTE.
001500* OBSERVACAO: NAO HA CRITICA DE TRANSICAO OU DE DUPLICIDADE
001600*             NESTE PROGRAMA; OS CAMPOS INFORMADOS NA TRANSACAO
001700*             SOBRESCREVEM O CADASTRO ATUAL MESMO QUE VENHAM EM
001800*             BRANCO (SEM MERGE DE CAMPOS).
001900*----------------------------------------------------------------
002000* VRS001 M.C.FERREIRA   14/02/1993 - IMPLANTACAO
002100* VRS002 L.C.PINTO      19/07/1999 - REVISAO ANO 2000 - DATAS DO
002200*                                    CADASTRO SAO SOMENTE COPIADAS
002300*                                    NESTE PROGRAMA, NADA A
002400*                                    AJUSTAR
002500* VRS003 A.B.NUNES      14/03/2002 - INCLUI RELATORIO RESUMO DO
002600*                                    LOTE (USER BATCH SUMMARY),
002700*                                    MESMO PADRAO DO USRREG01
002800*                                    SOLIC. CVR-5120
002900* VRS004 R.M.COUTO      09/08/2005 - AUDITORIA DE PADROES (CVR-6200)
003000*                                    RETIRA DO SPECIAL-NAMES A CLASS
003100*                                    DE STATUS DE TRANSACAO, QUE
003200*                                    NUNCA CHEGOU A SER REFERENCIADA
003300*                                    NO PROCEDURE DIVISION
003400*===============================================================*
003500*
003600*************************
003700 IDENTIFICATION DIVISION.
003800*************************
003900 PROGRAM-ID.     USRUPD01.
004000 AUTHOR.         VALTER SIQUEIRA.
004100 INSTALLATION.   CVR - CATALOGO E VENDAS VAREJO.
004200 DATE-WRITTEN.   14/02/1993.
004300 DATE-COMPILED.
004400 SECURITY.       CONFIDENCIAL - USO INTERNO CVR.
004500*
004600***********************
004700 ENVIRONMENT  DIVISION.
004800***********************
004900*
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     SWITCH UPSI-0 ON STATUS IS WS-MODO-TESTE
005600                   OFF STATUS IS WS-MODO-PRODUCAO.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT USER-MASTER-IN-FILE
006100            ASSIGN TO USRMSTI
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS IS WS-FS-MSTIN.
006400*
006500     SELECT USER-UPDATE-FILE
006600            ASSIGN TO USRUPX
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS IS WS-FS-USRUPX.
006900*
007000     SELECT USER-MASTER-OUT-FILE
007100            ASSIGN TO USRMSTO
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS IS WS-FS-MSTOUT.
007400*
007500     SELECT USER-RESULT-FILE
007600            ASSIGN TO USRURES
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS IS WS-FS-URRES.
007900*
008000     SELECT USER-SUMMARY-FILE
008100            ASSIGN TO USRUSUM
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS IS WS-FS-URSUM.
008400*
008500****************
008600 DATA  DIVISION.
008700****************
008800*
008900*----------------*
009000 FILE  SECTION.
009100*----------------*
009200 FD  USER-MASTER-IN-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD.
009500     COPY USRREC01.
009600*
009700 FD  USER-UPDATE-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD.
010000     COPY USRUPX01.
010100*
010200 FD  USER-MASTER-OUT-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD.
010500     COPY USRREC01 REPLACING ==USR-== BY ==USO-==.
010600*
010700 FD  USER-RESULT-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD.
011000     COPY RESUSR01.
011100*
011200 FD  USER-SUMMARY-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD.
011500 01  WS-LINHA-RELATORIO          PIC  X(0132).
011600*
011700*-----------------------*
011800 WORKING-STORAGE SECTION.
011900*-----------------------*
012000 77  WS-FS-MSTIN                 PIC  X(0002) VALUE '00'.
012100 77  WS-FS-USRUPX                PIC  X(0002) VALUE '00'.
012200 77  WS-FS-MSTOUT                PIC  X(0002) VALUE '00'.
012300 77  WS-FS-URRES                 PIC  X(0002) VALUE '00'.
012400 77  WS-FS-URSUM                 PIC  X(0002) VALUE '00'.
012500*
012600 01  WS-SWITCHES.
012700     05  WS-SW-FIM-MESTRE        PIC  X(0001) VALUE 'N'.
012800         88  WS-FIM-MESTRE              VALUE 'S'.
012900     05  WS-SW-FIM-TRANSACAO     PIC  X(0001) VALUE 'N'.
013000         88  WS-FIM-TRANSACAO           VALUE 'S'.
013100     05  WS-SW-TRANSACAO         PIC  X(0001) VALUE '0'.
013200         88  WS-TRANSACAO-OK            VALUE '0'.
013300         88  WS-TRANSACAO-REJEITADA     VALUE '1'.
013400     05  WS-SW-MODO              PIC  X(0001) VALUE 'P'.
013500         88  WS-MODO-TESTE              VALUE 'T'.
013600         88  WS-MODO-PRODUCAO           VALUE 'P'.
013700     05  FILLER                  PIC  X(0006).
013800*
013900 01  WS-CONTADORES.
014000     05  WS-QT-ATUALIZADOS       PIC S9(0009) COMP VALUE ZEROS.
014100     05  WS-QT-REJEITADOS        PIC S9(0009) COMP VALUE ZEROS.
014200     05  FILLER REDEFINES WS-QT-REJEITADOS.
014300         10  WS-QT-REJEIT-DEBUG  PIC  9(0009).
014400     05  WS-SUB-USU              PIC S9(0004) COMP VALUE ZEROS.
014500     05  WS-POS-USUARIO          PIC S9(0004) COMP VALUE ZEROS.
014600     05  WS-QTD-USUARIOS         PIC S9(0004) COMP VALUE ZEROS.
014700     05  FILLER                  PIC  X(0008).
014800*
014900 01  WS-MOTIVO-REJEICAO          PIC  X(0040) VALUE SPACES.
015000*
015100*    TABELA EM MEMORIA DO CADASTRO COMPLETO DE USUARIOS, CARREGADA
015200*    DO USER-MASTER-IN-FILE E REGRAVADA NO FINAL PARA O
015300*    USER-MASTER-OUT-FILE APOS AS ATUALIZACOES DO LOTE.
015400*
015500 01  WS-TABELA-USUARIOS.
015600     05  WS-USUARIO-LINHA OCCURS 2000 TIMES
015700                          INDEXED BY WS-IDX-USU-TAB.
015800         10  WS-USR-ID               PIC  9(0009).
015900         10  WS-USR-LOGIN            PIC  X(0030).
016000         10  WS-USR-EMAIL            PIC  X(0060).
016100         10  WS-USR-SENHA            PIC  X(0072).
016200         10  WS-USR-PRIMEIRO-NOME    PIC  X(0030).
016300         10  WS-USR-ULTIMO-NOME      PIC  X(0030).
016400         10  WS-USR-DATA-CADASTRO    PIC  X(0008).
016500         10  WS-USR-HORA-CADASTRO    PIC  X(0006).
016600*
016700*    LINHAS DO RELATORIO "USER BATCH SUMMARY".
016800*
016900 01  WS-CAB1.
017000     05  FILLER                  PIC  X(0040)
017100         VALUE 'CVR - CATALOGO / VENDAS VAREJO'.
017200     05  FILLER                  PIC  X(0092)
017300         VALUE SPACES.
017400*
017500 01  WS-CAB2.
017600     05  FILLER                  PIC  X(0040)
017700         VALUE 'USER BATCH SUMMARY - USRUPD01'.
017800     05  FILLER                  PIC  X(0092)
017900         VALUE SPACES.
018000*
018100 01  WS-DET-LINHA.
018200     05  WS-DET-USUARIO-ID       PIC  Z(0008)9.
018300     05  FILLER                  PIC  X(0002) VALUE SPACES.
018400     05  WS-DET-STATUS           PIC  X(0010).
018500     05  FILLER                  PIC  X(0002) VALUE SPACES.
018600     05  WS-DET-MOTIVO           PIC  X(0040).
018700     05  FILLER                  PIC  X(0070) VALUE SPACES.
018800*
018900 01  WS-TOTAIS-LINHA.
019000     05  FILLER                  PIC  X(0018)
019100         VALUE 'TOTAL ATUALIZADOS.'.
019200     05  WS-TOT-ATUALIZADOS      PIC  ZZZ.ZZ9.
019300     05  FILLER                  PIC  X(0005) VALUE SPACES.
019400     05  FILLER                  PIC  X(0018)
019500         VALUE 'TOTAL REJEITADOS.'.
019600     05  WS-TOT-REJEITADOS       PIC  ZZZ.ZZ9.
019700     05  FILLER                  PIC  X(0078) VALUE SPACES.
019800*
019900*********************
020000 PROCEDURE  DIVISION.
020100*********************
020200*
020300*---------------------------------
020400 0000-PROCESSAMENTO-PRINCIPAL.
020500*---------------------------------
020600     PERFORM 0100-ABRE-ARQUIVOS         THRU 0100-EXIT.
020700     PERFORM 0200-CARREGA-USUARIOS      THRU 0200-EXIT.
020800     PERFORM 0300-LE-PROX-TRANSACAO     THRU 0300-EXIT.
020900     PERFORM 1000-PROCESSA-TRANSACAO    THRU 1000-EXIT
021000         UNTIL WS-FIM-TRANSACAO.
021100     PERFORM 5000-GRAVA-USUARIOS-SAIDA  THRU 5000-EXIT.
021200     PERFORM 6000-WRITE-SUMMARY         THRU 6000-EXIT.
021300     PERFORM 9999-ENCERRA-PROCESSAMENTO THRU 9999-EXIT.
021400     GOBACK.
021500*
021600*---------------------------------
021700 0100-ABRE-ARQUIVOS.
021800*---------------------------------
021900     OPEN INPUT  USER-MASTER-IN-FILE.
022000     OPEN INPUT  USER-UPDATE-FILE.
022100     OPEN OUTPUT USER-MASTER-OUT-FILE.
022200     OPEN OUTPUT USER-RESULT-FILE.
022300     OPEN OUTPUT USER-SUMMARY-FILE.
022400     WRITE WS-LINHA-RELATORIO FROM WS-CAB1
022500         AFTER ADVANCING TOP-OF-FORM.
022600     WRITE WS-LINHA-RELATORIO FROM WS-CAB2
022700         AFTER ADVANCING 2 LINES.
022800 0100-EXIT.
022900     EXIT.
023000*
023100*---------------------------------
023200 0200-CARREGA-USUARIOS.
023300*---------------------------------
023400     MOVE ZEROS TO WS-QTD-USUARIOS.
023500     PERFORM 0210-LE-MESTRE-IN THRU 0210-EXIT
023600         UNTIL WS-FIM-MESTRE.
023700 0200-EXIT.
023800     EXIT.
023900*
024000*---------------------------------
024100 0210-LE-MESTRE-IN.
024200*---------------------------------
024300     READ USER-MASTER-IN-FILE
024400         AT END
024500             SET WS-FIM-MESTRE TO TRUE
024600     END-READ.
024700     IF NOT WS-FIM-MESTRE
024800         ADD 1 TO WS-QTD-USUARIOS
024900         MOVE USR-ID             TO WS-USR-ID (WS-QTD-USUARIOS)
025000         MOVE USR-LOGIN          TO WS-USR-LOGIN (WS-QTD-USUARIOS)
025100         MOVE USR-EMAIL          TO WS-USR-EMAIL (WS-QTD-USUARIOS)
025200         MOVE USR-SENHA          TO WS-USR-SENHA (WS-QTD-USUARIOS)
025300         MOVE USR-PRIMEIRO-NOME
025400                 TO WS-USR-PRIMEIRO-NOME (WS-QTD-USUARIOS)
025500         MOVE USR-ULTIMO-NOME
025600                 TO WS-USR-ULTIMO-NOME (WS-QTD-USUARIOS)
025700         MOVE USR-DATA-CADASTRO
025800                 TO WS-USR-DATA-CADASTRO (WS-QTD-USUARIOS)
025900         MOVE USR-HORA-CADASTRO
026000                 TO WS-USR-HORA-CADASTRO (WS-QTD-USUARIOS)
026100     END-IF.
026200 0210-EXIT.
026300     EXIT.
026400*
026500*---------------------------------
026600 0300-LE-PROX-TRANSACAO.
026700*---------------------------------
026800     READ USER-UPDATE-FILE
026900         AT END
027000             SET WS-FIM-TRANSACAO TO TRUE
027100     END-READ.
027200 0300-EXIT.
027300     EXIT.
027400*
027500*---------------------------------
027600 1000-PROCESSA-TRANSACAO.
027700*---------------------------------
027800     SET WS-TRANSACAO-OK TO TRUE.
027900     MOVE SPACES TO WS-MOTIVO-REJEICAO.
028000     PERFORM 2000-LOCALIZA-USUARIO THRU 2000-EXIT.
028100*
028200*    RULE #18 - SE O USUARIO NAO FOR ENCONTRADO, A TRANSACAO E
028300*    REJEITADA E NADA E GRAVADO.
028400*
028500     IF WS-POS-USUARIO = ZEROS
028600         SET WS-TRANSACAO-REJEITADA TO TRUE
028700         MOVE 'User not found' TO WS-MOTIVO-REJEICAO
028800         ADD 1 TO WS-QT-REJEITADOS
028900     ELSE
029000         PERFORM 3000-ATUALIZA-USUARIO THRU 3000-EXIT
029100     END-IF.
029200     PERFORM 4000-GRAVA-RESULTADO THRU 4000-EXIT.
029300     PERFORM 0300-LE-PROX-TRANSACAO THRU 0300-EXIT.
029400 1000-EXIT.
029500     EXIT.
029600*
029700*---------------------------------
029800 2000-LOCALIZA-USUARIO.
029900*---------------------------------
030000     MOVE ZEROS TO WS-POS-USUARIO.
030100     PERFORM 2010-TESTA-USUARIO THRU 2010-EXIT
030200             VARYING WS-SUB-USU FROM 1 BY 1
030300             UNTIL WS-SUB-USU > WS-QTD-USUARIOS
030400                OR WS-POS-USUARIO NOT = ZEROS.
030500 2000-EXIT.
030600     EXIT.
030700*
030800*---------------------------------
030900 2010-TESTA-USUARIO.
031000*---------------------------------
031100     IF WS-USR-ID (WS-SUB-USU) = UPX-USUARIO-ID
031200         MOVE WS-SUB-USU TO WS-POS-USUARIO
031300     END-IF.
031400 2010-EXIT.
031500     EXIT.
031600*
031700*---------------------------------
031800 3000-ATUALIZA-USUARIO.
031900*---------------------------------
032000*    RULE #19 - SOBRESCREVE LOGIN/E-MAIL/PRIMEIRO NOME/ULTIMO
032100*    NOME COM O CONTEUDO DA TRANSACAO, SEM CRITICA DE BRANCO E
032200*    SEM MANTER O VALOR ANTIGO (SEM MERGE DE CAMPOS).
032300     MOVE UPX-LOGIN          TO WS-USR-LOGIN (WS-POS-USUARIO).
032400     MOVE UPX-EMAIL          TO WS-USR-EMAIL (WS-POS-USUARIO).
032500     MOVE UPX-PRIMEIRO-NOME  TO WS-USR-PRIMEIRO-NOME
032600                                (WS-POS-USUARIO).
032700     MOVE UPX-ULTIMO-NOME    TO WS-USR-ULTIMO-NOME
032800                                (WS-POS-USUARIO).
032900     ADD 1 TO WS-QT-ATUALIZADOS.
033000 3000-EXIT.
033100     EXIT.
033200*
033300*---------------------------------
033400 4000-GRAVA-RESULTADO.
033500*---------------------------------
033600     MOVE UPX-USUARIO-ID TO RSU-USUARIO-ID.
033700     IF WS-TRANSACAO-OK
033800         MOVE 'UPDATED'    TO RSU-STATUS
033900         MOVE SPACES       TO RSU-MOTIVO
034000     ELSE
034100         MOVE 'REJECTED'   TO RSU-STATUS
034200         MOVE WS-MOTIVO-REJEICAO TO RSU-MOTIVO
034300     END-IF.
034400     WRITE RSU-USRRES-AREA.
034500     MOVE UPX-USUARIO-ID TO WS-DET-USUARIO-ID.
034600     MOVE RSU-STATUS     TO WS-DET-STATUS.
034700     MOVE RSU-MOTIVO     TO WS-DET-MOTIVO.
034800     WRITE WS-LINHA-RELATORIO FROM WS-DET-LINHA
034900         AFTER ADVANCING 1 LINE.
035000 4000-EXIT.
035100     EXIT.
035200*
035300*---------------------------------
035400 5000-GRAVA-USUARIOS-SAIDA.
035500*---------------------------------
035600     MOVE ZEROS TO WS-SUB-USU.
035700     PERFORM 5010-GRAVA-USUARIO THRU 5010-EXIT
035800         VARYING WS-SUB-USU FROM 1 BY 1
035900         UNTIL WS-SUB-USU > WS-QTD-USUARIOS.
036000 5000-EXIT.
036100     EXIT.
036200*
036300*---------------------------------
036400 5010-GRAVA-USUARIO.
036500*---------------------------------
036600     MOVE WS-USR-ID (WS-SUB-USU)            TO USO-ID.
036700     MOVE WS-USR-LOGIN (WS-SUB-USU)         TO USO-LOGIN.
036800     MOVE WS-USR-EMAIL (WS-SUB-USU)         TO USO-EMAIL.
036900     MOVE WS-USR-SENHA (WS-SUB-USU)         TO USO-SENHA.
037000     MOVE WS-USR-PRIMEIRO-NOME (WS-SUB-USU) TO USO-PRIMEIRO-NOME.
037100     MOVE WS-USR-ULTIMO-NOME (WS-SUB-USU)   TO USO-ULTIMO-NOME.
037200     MOVE WS-USR-DATA-CADASTRO (WS-SUB-USU) TO USO-DATA-CADASTRO.
037300     MOVE WS-USR-HORA-CADASTRO (WS-SUB-USU) TO USO-HORA-CADASTRO.
037400     WRITE USO-REGISTRO.
037500 5010-EXIT.
037600     EXIT.
037700*
037800*---------------------------------
037900 6000-WRITE-SUMMARY.
038000*---------------------------------
038100     MOVE WS-QT-ATUALIZADOS TO WS-TOT-ATUALIZADOS.
038200     MOVE WS-QT-REJEITADOS  TO WS-TOT-REJEITADOS.
038300     WRITE WS-LINHA-RELATORIO FROM WS-TOTAIS-LINHA
038400         AFTER ADVANCING 2 LINES.
038500 6000-EXIT.
038600     EXIT.
038700*
038800*---------------------------------
038900 9999-ENCERRA-PROCESSAMENTO.
039000*---------------------------------
039100     CLOSE USER-MASTER-IN-FILE.
039200     CLOSE USER-UPDATE-FILE.
039300     CLOSE USER-MASTER-OUT-FILE.
039400     CLOSE USER-RESULT-FILE.
039500     CLOSE USER-SUMMARY-FILE.
039600 9999-EXIT.
039700     EXIT.
039800*
