000100*===============================================================*
000200* PROGRAMA  : ORDPOST1
000300* ANALISTA  : V.L.SIQUEIRA
000400* DATA      : 18/03/1989
000500* SISTEMA   : CVR - CATALOGO / VENDAS VAREJO
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 12 - PSOSE600 - COBOL BATCH PADRAO CVR
000800* AMBIENTE   : BATCH
000900* OBJETIVO  : RECEBER PEDIDOS DO ARQUIVO ORDER-IN-FILE, VALIDAR
001000*             CADA ITEM CONTRA O CATALOGO DE PRODUTOS, CALCULAR
001100*             O VALOR TOTAL DO PEDIDO, BAIXAR O ESTOQUE DOS
001200*             PRODUTOS VENDIDOS E GRAVAR O PEDIDO JA POSTADO NO
001300*             ORDER-OUT-FILE, COM O RESULTADO EM ORDER-RESULT-
001400*             FILE E O RESUMO DE LOTE NO RELATORIO ORDSUM.
001500* OBSERVACAO: PEDIDO SO E POSTADO SE TODAS AS LINHAS PASSAREM NA
001600*             CRITICA. NENHUM ESTOQUE E BAIXADO SE QUALQUER
001700*             LINHA FALHAR.
001800*----------------------------------------------------------------
001900* VRS001 V.L.SIQUEIRA  18/03/1989 - IMPLANTACAO
002000* VRS002 J.R.SANTOS    09/07/1991 - CORRIGE ARREDONDAMENTO DO
002100*                                   VALOR DA LINHA (ITM-TOTAL)
002200*                                   QUE ESTAVA TRUNCANDO OS
002300*                                   CENTAVOS EM VEZ DE ARREDONDAR
002400* VRS003 A.B.NUNES     22/05/1994 - PASSA A CARREGAR O CATALOGO
002500*                                   DE PRODUTOS EM TABELA NA
002600*                                   WORKING-STORAGE NO INICIO DO
002700*                                   PROCESSAMENTO (ANTES LIA O
002800*                                   PRDFILE LINHA A LINHA PARA
002900*                                   CADA ITEM, MUITO LENTO COM
003000*                                   VOLUME MAIOR DE PEDIDOS)
003100* VRS004 L.C.PINTO     14/09/1998 - REVISAO ANO 2000 - ROTINA DE
003200*                                   CARIMBO DE DATA/HORA PASSA A
003300*                                   CALCULAR O SECULO PELA FAIXA
003400*                                   DO ANO DE 2 DIGITOS DEVOLVIDO
003500*                                   PELO ACCEPT FROM DATE
003600* VRS005 M.C.FERREIRA  11/02/2003 - CHAMADA A PRDSTK01 PASSA A
003700*                                   SER FEITA POR SUBPROGRAMA
003800*                                   COMUM (ANTES O DECREMENTO DE
003900*                                   ESTOQUE ERA FEITO EM LINHA
004000*                                   NESTE PROPRIO PROGRAMA)
004100* VRS006 R.M.COUTO     09/08/2005 - AUDITORIA DE PADROES (CVR-6200)
004200*                                   RETIRA DO SPECIAL-NAMES A CLASS
004300*                                   DE STATUS VALIDO, QUE NUNCA
004400*                                   CHEGOU A SER REFERENCIADA NO
004500*                                   PROCEDURE DIVISION
004600*===============================================================*
004700*
004800*************************
004900 IDENTIFICATION DIVISION.
005000*************************
005100 PROGRAM-ID.     ORDPOST1.
005200 AUTHOR.         VALTER SIQUEIRA.
005300 INSTALLATION.   CVR - CATALOGO E VENDAS VAREJO.
005400 DATE-WRITTEN.   18/03/1989.
005500 DATE-COMPILED.
005600 SECURITY.       CONFIDENCIAL - USO INTERNO CVR.
005700*
005800***********************
005900 ENVIRONMENT  DIVISION.
006000***********************
006100*
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-370.
006400 OBJECT-COMPUTER. IBM-370.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     SWITCH UPSI-0 ON STATUS IS WS-MODO-TESTE
006800                   OFF STATUS IS WS-MODO-PRODUCAO.
006900*
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT PRODUCT-FILE     ASSIGN TO PRDFILE
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS IS WS-FS-PRODUTO.
007500     SELECT ORDER-IN-FILE    ASSIGN TO ORDIN
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS IS WS-FS-ORDIN.
007800     SELECT ORDER-OUT-FILE   ASSIGN TO ORDOUT
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS IS WS-FS-ORDOUT.
008100     SELECT ORDER-RESULT-FILE ASSIGN TO ORDRES
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS IS WS-FS-ORDRES.
008400     SELECT ORDER-SUMMARY-FILE ASSIGN TO ORDSUM
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS IS WS-FS-ORDSUM.
008700*
008800****************
008900 DATA  DIVISION.
009000****************
009100*
009200 FILE SECTION.
009300*
009400 FD  PRODUCT-FILE
009500     LABEL RECORDS ARE STANDARD
009600     RECORDING MODE IS F.
009700 COPY PRDREC01.
009800*
009900 FD  ORDER-IN-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORDING MODE IS F.
010200 COPY ORDHDR01.
010300 COPY ORDITM01.
010400*
010500 FD  ORDER-OUT-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORDING MODE IS F.
010800 COPY ORDHDR01 REPLACING ==ORD-== BY ==ORS-==.
010900 COPY ORDITM01 REPLACING ==ITM-== BY ==ITS-==.
011000*
011100 FD  ORDER-RESULT-FILE
011200     LABEL RECORDS ARE STANDARD
011300     RECORDING MODE IS F.
011400 COPY RESORD01.
011500*
011600 FD  ORDER-SUMMARY-FILE
011700     LABEL RECORDS ARE STANDARD
011800     RECORDING MODE IS F.
011900 01  WS-LINHA-RELATORIO          PIC  X(0132).
012000*
012100*-----------------------*
012200 WORKING-STORAGE SECTION.
012300*-----------------------*
012400 77  WS-FS-PRODUTO               PIC  X(0002) VALUE '00'.
012500 77  WS-FS-ORDIN                 PIC  X(0002) VALUE '00'.
012600 77  WS-FS-ORDOUT                PIC  X(0002) VALUE '00'.
012700 77  WS-FS-ORDRES                PIC  X(0002) VALUE '00'.
012800 77  WS-FS-ORDSUM                PIC  X(0002) VALUE '00'.
012900*
013000 01  WS-SWITCHES.
013100     05  WS-SW-FIM-PRODUTOS      PIC  X(0001) VALUE 'N'.
013200         88  WS-FIM-CARGA-PROD          VALUE 'S'.
013300     05  WS-SW-FIM-PEDIDOS       PIC  X(0001) VALUE 'N'.
013400         88  WS-FIM-PEDIDOS             VALUE 'S'.
013500     05  WS-SW-PEDIDO            PIC  X(0001) VALUE 'S'.
013600         88  WS-PEDIDO-OK                VALUE 'S'.
013700         88  WS-PEDIDO-REJEITADO         VALUE 'N'.
013800     05  WS-SW-MODO              PIC  X(0001) VALUE 'P'.
013900         88  WS-MODO-TESTE              VALUE 'T'.
014000         88  WS-MODO-PRODUCAO           VALUE 'P'.
014100     05  FILLER                  PIC  X(0005).
014200*
014300*    CONTADORES E ACUMULADORES DE LOTE (RULE #6 / RELATORIO)
014400*
014500 01  WS-CONTADORES.
014600     05  WS-QT-PEDIDOS-ACEITOS   PIC S9(0007) COMP VALUE ZEROS.
014700     05  WS-QT-PEDIDOS-REJEIT    PIC S9(0007) COMP VALUE ZEROS.
014800     05  WS-VALOR-TOTAL-LOTE     PIC S9(0011)V99 VALUE ZEROS.
014900     05  WS-IDX-ITEM             PIC S9(0004) COMP VALUE ZEROS.
015000     05  WS-SUB-PROD             PIC S9(0004) COMP VALUE ZEROS.
015100     05  WS-QTD-PRODUTOS         PIC S9(0004) COMP VALUE ZEROS.
015200     05  WS-POS-PRODUTO          PIC S9(0004) COMP VALUE ZEROS.
015300     05  FILLER                  PIC  X(0006).
015400*
015500*    MOTIVO DE REJEICAO DA CRITICA CORRENTE (RESULT-REASON)
015600*
015700 01  WS-MOTIVO-REJEICAO          PIC  X(0040) VALUE SPACES.
015800*
015900*    TABELA DE PRODUTOS CARREGADA UMA VEZ NO INICIO DO LOTE.
016000*    VRS003 - SUBSTITUI A LEITURA DIRETA DO PRDFILE A CADA ITEM.
016100*    LIMITE DE 2000 PRODUTOS E SUFICIENTE PARA O CATALOGO CVR.
016200*
016300 01  WS-TABELA-PRODUTOS.
016400     05  WS-PRODUTO-LINHA OCCURS 2000 TIMES
016500                           INDEXED BY WS-IDX-PROD.
016600         10  WS-PRD-ID            PIC  9(0009).
016700         10  WS-PRD-NOME          PIC  X(0040).
016800         10  WS-PRD-PRECO         PIC S9(0007)V99.
016900         10  WS-PRD-ESTOQUE       PIC S9(0007).
017000*
017100*    AREA DE TRABALHO DO PEDIDO CORRENTE - ITENS LIDOS NA SUA
017200*    TOTALIDADE ANTES DE QUALQUER GRAVACAO, POIS NENHUMA LINHA
017300*    PODE SER POSTADA SE OUTRA LINHA DO MESMO PEDIDO FALHAR.
017400*
017500 01  WS-TABELA-ITENS-PEDIDO.
017600     05  WS-LINHA-ITEM OCCURS 0200 TIMES.
017700         10  WS-ITM-PRODUTO-ID       PIC  9(0009).
017800         10  WS-ITM-PRODUTO-NOME     PIC  X(0040).
017900         10  WS-ITM-QUANTIDADE       PIC S9(0005).
018000         10  WS-ITM-PRECO            PIC S9(0007)V99.
018100         10  WS-ITM-TOTAL            PIC S9(0009)V99.
018200*
018300*    AREA DE CARIMBO DE DATA/HORA DE CRIACAO DO PEDIDO.
018400*
018500 COPY WKDATE01.
018600*
018700 01  WS-DATA-SISTEMA-AAMMDD       PIC  9(0006) VALUE ZEROS.
018800 01  FILLER REDEFINES WS-DATA-SISTEMA-AAMMDD.
018900     05  WS-AA-SISTEMA            PIC  9(0002).
019000     05  WS-MM-SISTEMA            PIC  9(0002).
019100     05  WS-DD-SISTEMA            PIC  9(0002).
019200 01  WS-HORA-SISTEMA-ACCEPT       PIC  9(0008) VALUE ZEROS.
019300*
019400*    LINKAGE DE CHAMADA AO SUBPROGRAMA DE MANUTENCAO DE ESTOQUE
019500*
019600 01  WK-PRDSTK-PARMS.
019700     05  WK-PRDSTK-FUNCAO         PIC  X(0001).
019800         88  WK-PRDSTK-DECREASE         VALUE 'D'.
019900         88  WK-PRDSTK-UPDATE           VALUE 'U'.
020000     05  WK-PRDSTK-VALOR          PIC S9(0007).
020100     05  WK-PRDSTK-ESTOQUE        PIC S9(0007).
020200     05  WK-PRDSTK-RETORNO        PIC  X(0001).
020300         88  WK-PRDSTK-OK                VALUE '0'.
020400         88  WK-PRDSTK-FALHA             VALUE '1'.
020500     05  FILLER                   PIC  X(0004).
020600*
020700*    CABECALHOS DO RELATORIO ORDER BATCH SUMMARY (ORDSUM)
020800*
020900 01  WS-CAB1.
021000     05  FILLER                  PIC  X(0001) VALUE ' '.
021100     05  FILLER                  PIC  X(0040)
021200                                  VALUE 'CVR - CATALOGO / VENDAS VAREJO'.
021300     05  FILLER                  PIC  X(0091)
021400             VALUE 'ORDER BATCH SUMMARY'.
021500*
021600 01  WS-CAB2.
021700     05  FILLER                  PIC  X(0001) VALUE ' '.
021800     05  FILLER                  PIC  X(0009) VALUE 'ORDER-ID'.
021900     05  FILLER                  PIC  X(0003) VALUE SPACES.
022000     05  FILLER                  PIC  X(0010) VALUE 'STATUS'.
022100     05  FILLER                  PIC  X(0005) VALUE SPACES.
022200     05  FILLER                  PIC  X(0015) VALUE 'TOTAL-AMOUNT'.
022300     05  FILLER                  PIC  X(0005) VALUE SPACES.
022400     05  FILLER                  PIC  X(0040) VALUE 'REASON'.
022500     05  FILLER                  PIC  X(0044) VALUE SPACES.
022600*
022700 01  WS-DET-LINHA.
022800     05  FILLER                  PIC  X(0001) VALUE ' '.
022900     05  DET-ORDER-ID            PIC  Z(0008)9.
023000     05  FILLER                  PIC  X(0003) VALUE SPACES.
023100     05  DET-STATUS              PIC  X(0010).
023200     05  FILLER                  PIC  X(0005) VALUE SPACES.
023300     05  DET-VALOR               PIC  Z(0007)9.99.
023400     05  FILLER                  PIC  X(0005) VALUE SPACES.
023500     05  DET-REASON              PIC  X(0040).
023600     05  FILLER                  PIC  X(0044) VALUE SPACES.
023700*
023800 01  WS-TOTAIS-LINHA.
023900     05  FILLER                  PIC  X(0001) VALUE ' '.
024000     05  FILLER                  PIC  X(0024)
024100             VALUE 'PEDIDOS ACEITOS.......:'.
024200     05  TOT-ACEITOS             PIC  Z(0006)9.
024300     05  FILLER                  PIC  X(0005) VALUE SPACES.
024400     05  FILLER                  PIC  X(0024)
024500             VALUE 'PEDIDOS REJEITADOS....:'.
024600     05  TOT-REJEIT              PIC  Z(0006)9.
024700     05  FILLER                  PIC  X(0059) VALUE SPACES.
024800*
024900 01  WS-TOTAIS-LINHA2.
025000     05  FILLER                  PIC  X(0001) VALUE ' '.
025100     05  FILLER                  PIC  X(0024)
025200             VALUE 'VALOR TOTAL DO LOTE...:'.
025300     05  TOT-VALOR-LOTE          PIC  Z(0009)9.99.
025400     05  FILLER                  PIC  X(0088) VALUE SPACES.
025500*
025600*********************
025700 PROCEDURE  DIVISION.
025800*********************
025900*
026000*---------------------------------
026100 0000-PROCESSAMENTO-PRINCIPAL.
026200*---------------------------------
026300     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-EXIT.
026400     PERFORM 0200-CARREGA-CATALOGO THRU 0200-EXIT
026500         UNTIL WS-FIM-CARGA-PROD.
026600     PERFORM 0300-LE-PROX-PEDIDO THRU 0300-EXIT.
026700     PERFORM 1000-PROCESSA-PEDIDO THRU 1000-EXIT
026800         UNTIL WS-FIM-PEDIDOS.
026900     PERFORM 6000-WRITE-SUMMARY THRU 6000-EXIT.
027000     PERFORM 9999-ENCERRA-PROCESSAMENTO THRU 9999-EXIT.
027100     STOP RUN.
027200*
027300*---------------------------------
027400 0100-ABRE-ARQUIVOS.
027500*---------------------------------
027600     OPEN INPUT  PRODUCT-FILE.
027700     OPEN INPUT  ORDER-IN-FILE.
027800     OPEN OUTPUT ORDER-OUT-FILE.
027900     OPEN OUTPUT ORDER-RESULT-FILE.
028000     OPEN OUTPUT ORDER-SUMMARY-FILE.
028100     WRITE WS-LINHA-RELATORIO FROM WS-CAB1
028200         AFTER ADVANCING PAGE.
028300     WRITE WS-LINHA-RELATORIO FROM WS-CAB2
028400         AFTER ADVANCING 2 LINES.
028500 0100-EXIT.
028600     EXIT.
028700*
028800*---------------------------------
028900 0200-CARREGA-CATALOGO.
029000*---------------------------------
029100     READ PRODUCT-FILE
029200         AT END SET WS-FIM-CARGA-PROD TO TRUE
029300         NOT AT END
029400             ADD 1 TO WS-QTD-PRODUTOS
029500             SET WS-IDX-PROD TO WS-QTD-PRODUTOS
029600             MOVE PRD-ID      TO WS-PRD-ID (WS-IDX-PROD)
029700             MOVE PRD-NOME    TO WS-PRD-NOME (WS-IDX-PROD)
029800             MOVE PRD-PRECO   TO WS-PRD-PRECO (WS-IDX-PROD)
029900             MOVE PRD-ESTOQUE TO WS-PRD-ESTOQUE (WS-IDX-PROD)
030000     END-READ.
030100 0200-EXIT.
030200     EXIT.
030300*
030400*---------------------------------
030500 0300-LE-PROX-PEDIDO.
030600*---------------------------------
030700     READ ORDER-IN-FILE INTO ORD-CABECALHO
030800         AT END SET WS-FIM-PEDIDOS TO TRUE
030900     END-READ.
031000     IF NOT WS-FIM-PEDIDOS
031100         PERFORM 0310-LE-ITENS-PEDIDO THRU 0310-EXIT
031200             VARYING WS-IDX-ITEM FROM 1 BY 1
031300             UNTIL WS-IDX-ITEM > ORD-QTD-ITENS
031400     END-IF.
031500 0300-EXIT.
031600     EXIT.
031700*
031800*---------------------------------
031900 0310-LE-ITENS-PEDIDO.
032000*---------------------------------
032100     READ ORDER-IN-FILE INTO ITM-REGISTRO
032200         AT END SET WS-FIM-PEDIDOS TO TRUE
032300     END-READ.
032400     IF NOT WS-FIM-PEDIDOS
032500         MOVE ITM-PRODUTO-ID   TO WS-ITM-PRODUTO-ID (WS-IDX-ITEM)
032600         MOVE ITM-PRODUTO-NOME
032700                         TO WS-ITM-PRODUTO-NOME (WS-IDX-ITEM)
032800         MOVE ITM-QUANTIDADE   TO WS-ITM-QUANTIDADE (WS-IDX-ITEM)
032900         MOVE ITM-PRECO        TO WS-ITM-PRECO (WS-IDX-ITEM)
033000         MOVE ZEROS            TO WS-ITM-TOTAL (WS-IDX-ITEM)
033100     END-IF.
033200 0310-EXIT.
033300     EXIT.
033400*
033500*---------------------------------
033600 1000-PROCESSA-PEDIDO.
033700*---------------------------------
033800     SET WS-PEDIDO-OK TO TRUE.
033900     MOVE SPACES TO WS-MOTIVO-REJEICAO.
034000     PERFORM 2000-EDIT-ORDER THRU 2000-EXIT.
034100     IF WS-PEDIDO-OK
034200         PERFORM 3000-EDIT-LINE THRU 3000-EXIT
034300             VARYING WS-IDX-ITEM FROM 1 BY 1
034400             UNTIL WS-IDX-ITEM > ORD-QTD-ITENS
034500                OR WS-PEDIDO-REJEITADO
034600     END-IF.
034700     IF WS-PEDIDO-OK
034800         PERFORM 4000-COMPUTE-TOTAL THRU 4000-EXIT
034900     END-IF.
035000     PERFORM 5000-POST-ORDER THRU 5000-EXIT.
035100     PERFORM 0300-LE-PROX-PEDIDO THRU 0300-EXIT.
035200 1000-EXIT.
035300     EXIT.
035400*
035500*---------------------------------
035600 2000-EDIT-ORDER.
035700*---------------------------------
035800*    RULE #1/#2 - PEDIDO SEM ITEM NENHUM E REJEITADO ANTES DE
035900*    QUALQUER CRITICA DE LINHA.
036000     IF ORD-QTD-ITENS = ZEROS
036100         SET WS-PEDIDO-REJEITADO TO TRUE
036200         MOVE 'Order must contain at least one item'
036300             TO WS-MOTIVO-REJEICAO
036400     END-IF.
036500 2000-EXIT.
036600     EXIT.
036700*
036800*---------------------------------
036900 3000-EDIT-LINE.
037000*---------------------------------
037100*    RULE #3 - QUANTIDADE DA LINHA TEM DE SER MAIOR QUE ZERO.
037200     IF WS-ITM-QUANTIDADE (WS-IDX-ITEM) NOT > ZEROS
037300         SET WS-PEDIDO-REJEITADO TO TRUE
037400         MOVE 'Item quantity must be greater than 0'
037500             TO WS-MOTIVO-REJEICAO
037600     ELSE
037700*        RULE #4 - PRODUTO TEM DE EXISTIR NO CATALOGO.
037800         PERFORM 3100-LOCALIZA-PRODUTO THRU 3100-EXIT
037900         IF WS-POS-PRODUTO = ZEROS
038000             SET WS-PEDIDO-REJEITADO TO TRUE
038100             MOVE 'Product not found for item'
038200                 TO WS-MOTIVO-REJEICAO
038300         ELSE
038400*            RULE #5 - ESTOQUE DO PRODUTO TEM DE COBRIR A LINHA.
038500             IF WS-ITM-QUANTIDADE (WS-IDX-ITEM) >
038600                         WS-PRD-ESTOQUE (WS-POS-PRODUTO)
038700                 SET WS-PEDIDO-REJEITADO TO TRUE
038800                 MOVE 'Insufficient stock for item'
038900                     TO WS-MOTIVO-REJEICAO
039000             ELSE
039100                 MOVE WS-PRD-PRECO (WS-POS-PRODUTO)
039200                     TO WS-ITM-PRECO (WS-IDX-ITEM)
039300                 MOVE WS-PRD-NOME (WS-POS-PRODUTO)
039400                     TO WS-ITM-PRODUTO-NOME (WS-IDX-ITEM)
039500             END-IF
039600         END-IF
039700     END-IF.
039800 3000-EXIT.
039900     EXIT.
040000*
040100*---------------------------------
040200 3100-LOCALIZA-PRODUTO.
040300*---------------------------------
040400     MOVE ZEROS TO WS-POS-PRODUTO.
040500     PERFORM 3110-TESTA-PRODUTO THRU 3110-EXIT
040600             VARYING WS-SUB-PROD FROM 1 BY 1
040700             UNTIL WS-SUB-PROD > WS-QTD-PRODUTOS
040800                OR WS-POS-PRODUTO NOT = ZEROS.
040900 3100-EXIT.
041000     EXIT.
041100*
041200*---------------------------------
041300 3110-TESTA-PRODUTO.
041400*---------------------------------
041500     IF WS-PRD-ID (WS-SUB-PROD) =
041600             WS-ITM-PRODUTO-ID (WS-IDX-ITEM)
041700         MOVE WS-SUB-PROD TO WS-POS-PRODUTO
041800     END-IF.
041900 3110-EXIT.
042000     EXIT.
042100*
042200*---------------------------------
042300 4000-COMPUTE-TOTAL.
042400*---------------------------------
042500*    RULE #6 - TOTAL DO PEDIDO E A SOMA DOS TOTAIS DE LINHA,
042600*    CADA UM ARREDONDADO EM 2 CASAS ANTES DE SOMAR.
042700     MOVE ZEROS TO ORD-VALOR-TOTAL.
042800     PERFORM 4010-COMPUTE-LINHA THRU 4010-EXIT
042900             VARYING WS-IDX-ITEM FROM 1 BY 1
043000             UNTIL WS-IDX-ITEM > ORD-QTD-ITENS.
043100 4000-EXIT.
043200     EXIT.
043300*
043400*---------------------------------
043500 4010-COMPUTE-LINHA.
043600*---------------------------------
043700     COMPUTE WS-ITM-TOTAL (WS-IDX-ITEM) ROUNDED =
043800             WS-ITM-QUANTIDADE (WS-IDX-ITEM) *
043900             WS-ITM-PRECO (WS-IDX-ITEM).
044000     ADD WS-ITM-TOTAL (WS-IDX-ITEM) TO ORD-VALOR-TOTAL.
044100 4010-EXIT.
044200     EXIT.
044300*
044400*---------------------------------
044500 5000-POST-ORDER.
044600*---------------------------------
044700     IF WS-PEDIDO-OK
044800         PERFORM 5100-BAIXA-ESTOQUE-PEDIDO THRU 5100-EXIT
044900             VARYING WS-IDX-ITEM FROM 1 BY 1
045000             UNTIL WS-IDX-ITEM > ORD-QTD-ITENS
045100*        RULE #7 - PEDIDO NOVO NASCE COM STATUS PENDING.
045200         MOVE 'PENDING'     TO ORD-STATUS
045300         PERFORM 0400-OBTEM-DATA-HORA-ATUAL THRU 0400-EXIT
045400         MOVE ORD-ID         TO RES-PEDIDO-ID
045500         MOVE 'PENDING'      TO RES-STATUS
045600         MOVE ORD-VALOR-TOTAL TO RES-VALOR-TOTAL
045700         MOVE SPACES         TO RES-MOTIVO
045800         ADD 1 TO WS-QT-PEDIDOS-ACEITOS
045900         ADD ORD-VALOR-TOTAL TO WS-VALOR-TOTAL-LOTE
046000         PERFORM 5200-GRAVA-PEDIDO-SAIDA THRU 5200-EXIT
046100     ELSE
046200         MOVE ORD-ID          TO RES-PEDIDO-ID
046300         MOVE 'REJECTED'      TO RES-STATUS
046400         MOVE ZEROS           TO RES-VALOR-TOTAL
046500         MOVE WS-MOTIVO-REJEICAO TO RES-MOTIVO
046600         ADD 1 TO WS-QT-PEDIDOS-REJEIT
046700     END-IF.
046800     WRITE RES-ORDRES-AREA.
046900     PERFORM 6100-GRAVA-DETALHE THRU 6100-EXIT.
047000 5000-EXIT.
047100     EXIT.
047200*
047300*---------------------------------
047400 5100-BAIXA-ESTOQUE-PEDIDO.
047500*---------------------------------
047600*    RULE #8 - BAIXA DE ESTOQUE VIA SUBPROGRAMA COMUM PRDSTK01.
047700     PERFORM 3100-LOCALIZA-PRODUTO THRU 3100-EXIT.
047800     SET WK-PRDSTK-DECREASE TO TRUE.
047900     MOVE WS-ITM-QUANTIDADE (WS-IDX-ITEM) TO WK-PRDSTK-VALOR.
048000     MOVE WS-PRD-ESTOQUE (WS-POS-PRODUTO) TO WK-PRDSTK-ESTOQUE.
048100     CALL 'PRDSTK01' USING WK-PRDSTK-PARMS.
048200     IF WK-PRDSTK-OK
048300         MOVE WK-PRDSTK-ESTOQUE
048400             TO WS-PRD-ESTOQUE (WS-POS-PRODUTO)
048500     END-IF.
048600 5100-EXIT.
048700     EXIT.
048800*
048900*---------------------------------
049000 5200-GRAVA-PEDIDO-SAIDA.
049100*---------------------------------
049200     MOVE ORD-CABECALHO TO ORS-CABECALHO.
049300     WRITE ORS-CABECALHO.
049400     PERFORM 5210-GRAVA-ITEM-SAIDA THRU 5210-EXIT
049500             VARYING WS-IDX-ITEM FROM 1 BY 1
049600             UNTIL WS-IDX-ITEM > ORD-QTD-ITENS.
049700 5200-EXIT.
049800     EXIT.
049900*
050000*---------------------------------
050100 5210-GRAVA-ITEM-SAIDA.
050200*---------------------------------
050300     MOVE ORD-ID TO ITS-PEDIDO-ID.
050400     MOVE WS-ITM-PRODUTO-ID (WS-IDX-ITEM)
050500         TO ITS-PRODUTO-ID.
050600     MOVE WS-ITM-PRODUTO-NOME (WS-IDX-ITEM)
050700         TO ITS-PRODUTO-NOME.
050800     MOVE WS-ITM-QUANTIDADE (WS-IDX-ITEM)
050900         TO ITS-QUANTIDADE.
051000     MOVE WS-ITM-PRECO (WS-IDX-ITEM) TO ITS-PRECO.
051100     MOVE WS-ITM-TOTAL (WS-IDX-ITEM) TO ITS-TOTAL.
051200     WRITE ITS-REGISTRO.
051300 5210-EXIT.
051400     EXIT.
051500*
051600*---------------------------------
051700 0400-OBTEM-DATA-HORA-ATUAL.
051800*---------------------------------
051900*    VRS004 - REVISAO ANO 2000. O ACCEPT FROM DATE SO DEVOLVE
052000*    2 DIGITOS DE ANO; O SECULO E DEDUZIDO PELA FAIXA (00-49 =
052100*    2000+AA, 50-99 = 1900+AA), JA QUE O HARDWARE DA EPOCA NAO
052200*    TEM RELOGIO DE 4 DIGITOS DE ANO.
052300     ACCEPT WS-DATA-SISTEMA-AAMMDD FROM DATE.
052400     IF WS-AA-SISTEMA < 50
052500         COMPUTE WK-ANO-SIGLO = 2000 + WS-AA-SISTEMA
052600     ELSE
052700         COMPUTE WK-ANO-SIGLO = 1900 + WS-AA-SISTEMA
052800     END-IF.
052900     MOVE WS-MM-SISTEMA TO WK-MES.
053000     MOVE WS-DD-SISTEMA TO WK-DIA.
053100     ACCEPT WS-HORA-SISTEMA-ACCEPT FROM TIME.
053200     MOVE WS-HORA-SISTEMA-ACCEPT (1:6) TO WK-HORA-HHMMSS.
053300     MOVE WK-DATA-AAAAMMDD TO ORD-DATA-CRIACAO.
053400     MOVE WK-HORA-HHMMSS   TO ORD-HORA-CRIACAO.
053500 0400-EXIT.
053600     EXIT.
053700*
053800*---------------------------------
053900 6000-WRITE-SUMMARY.
054000*---------------------------------
054100     MOVE WS-QT-PEDIDOS-ACEITOS TO TOT-ACEITOS.
054200     MOVE WS-QT-PEDIDOS-REJEIT  TO TOT-REJEIT.
054300     WRITE WS-LINHA-RELATORIO FROM WS-TOTAIS-LINHA
054400         AFTER ADVANCING 2 LINES.
054500     MOVE WS-VALOR-TOTAL-LOTE TO TOT-VALOR-LOTE.
054600     WRITE WS-LINHA-RELATORIO FROM WS-TOTAIS-LINHA2
054700         AFTER ADVANCING 1 LINES.
054800 6000-EXIT.
054900     EXIT.
055000*
055100*---------------------------------
055200 6100-GRAVA-DETALHE.
055300*---------------------------------
055400     MOVE RES-PEDIDO-ID     TO DET-ORDER-ID.
055500     MOVE RES-STATUS        TO DET-STATUS.
055600     MOVE RES-VALOR-TOTAL   TO DET-VALOR.
055700     MOVE RES-MOTIVO        TO DET-REASON.
055800     WRITE WS-LINHA-RELATORIO FROM WS-DET-LINHA
055900         AFTER ADVANCING 1 LINES.
056000 6100-EXIT.
056100     EXIT.
056200*
056300*---------------------------------
056400 9999-ENCERRA-PROCESSAMENTO.
056500*---------------------------------
056600     CLOSE PRODUCT-FILE.
056700     CLOSE ORDER-IN-FILE.
056800     CLOSE ORDER-OUT-FILE.
056900     CLOSE ORDER-RESULT-FILE.
057000     CLOSE ORDER-SUMMARY-FILE.
057100 9999-EXIT.
057200     EXIT.
